000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    (c) TRIDENT ONLINE BROKERAGE SERVICES - IN-HOUSE DEVELOPMENT*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF TRIDENT OLBS *
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR  *
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.                   *
000700*                                                                *
000800*    #IDENT "@(#) batch/TRDBOOK/TRDBUY.CBL  $REVISION: 2.1 $"    *
000900******************************************************************
001000 PROGRAM-ID.    TRDBUY.
001100 AUTHOR.        R BRENNAN.
001200 INSTALLATION.  TRIDENT ONLINE BROKERAGE SERVICES - DATA CENTER.
001300 DATE-WRITTEN.  05/03/1994.
001400 DATE-COMPILED.
001500 SECURITY.      TRIDENT OLBS INTERNAL USE ONLY.
001600******************************************************************
001700*    TRDBUY - BUY-SIDE TRADE EXECUTION.  CONVERTED FROM THE OLD   *
001800*    TRADEDESK ONLINE BUY SCREEN.  THE ONLINE TRANSACTION OPENED  *
001900*    THE CUSTOMER FILE ITSELF AND CALLED THE PRICE SCREEN         *
002000*    DIRECTLY, ONLINE - IN THIS BATCH SUITE ALL FILE I/O AND THE  *
002100*    STOCK LOOKUP ARE DONE BY TRDRUN, WHICH CALLS THIS PROGRAM    *
002200*    ONLY TO PRICE AND POST ONE BUY AGAINST RECORDS ALREADY IN    *
002300*    MEMORY.                                                     *
002400******************************************************************
002500*    CHANGE LOG                                                  *
002600*    ----------                                                  *
002700*    05/03/94  RPB  ORIGINAL VERSION, CONVERTED FROM THE OLD      *
002800*                   TRADEDESK ONLINE BUY SCREEN                  *
002900*    08/16/94  RPB  SUFFICIENT-FUNDS CHECK WAS COMPARING AGAINST  *
003000*                   THE UNIT PRICE INSTEAD OF THE TOTAL AMOUNT -  *
003100*                   HELP DESK TKT #TOB-0209                      *
003200*    02/11/95  RPB  ADDED THE COMMISSION CALCULATION PER THE NEW  *
003300*                   FLAT-FEE SCHEDULE FROM BROKERAGE OPERATIONS   *
003400*    09/21/98  RPB  Y2K - EXECUTED-TS WIDENED TO 4-DIGIT CENTURY/ *
003500*                   YEAR, NO OTHER LOGIC CHANGE                   *
003600*    06/30/00  KLM  UNIT TESTED AGAINST THE Y2K TEST DECK, NO     *
003700*                   FINDINGS                                     *
003800*    04/03/03  KLM  RENAMED FROM THE OLD CUST-FILE FIELD NAMES TO*
003900*                   USER/PORTFOLIO MASTER LAYOUTS SHARED WITH     *
004000*                   TRDRUN                                       *
004100*    11/07/06  JHS  WEIGHTED-AVERAGE-COST RECALC WAS TRUNCATING   *
004200*                   INSTEAD OF ROUNDING - HELP DESK TKT #TOB-1201 *
004300*    03/14/11  JHS  BROKERAGE OPS DISCONTINUED THE FLAT-FEE       *
004400*                   COMMISSION SCHEDULE - THE REQUEST DECK CARRIES*
004500*                   NO COMMISSION FIELD SO NONE IS COLLECTED.     *
004600*                   TOTAL-AMOUNT NOW ADDS THE (ZERO) COMMISSION IN*
004700*                   BEFORE NET-AMOUNT IS DERIVED FROM IT, RATHER  *
004800*                   THAN RE-ADDING THE FEE A SECOND TIME OUTSIDE  *
004900*                   TOTAL-AMOUNT - HELP DESK TKT #TOB-1340        *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-370.
005400 OBJECT-COMPUTER.  IBM-370.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*    RETURN CODE VALUES - SAME NUMBERING HABIT CARRIED FROM THE   *
006000*    OLD TRADEDESK SCREEN'S APPL-RETURN-CODE CONVENTION           *
006100******************************************************************
006200 77  TRDBUY-OK-CODE                PIC S9(09) COMP-5 VALUE 0.
006300 77  TRDBUY-BAD-QTY-CODE           PIC S9(09) COMP-5 VALUE 4.
006400 77  TRDBUY-NSF-CODE               PIC S9(09) COMP-5 VALUE 8.
006500******************************************************************
006600*    WEIGHTED-AVERAGE-COST WORK AREA                              *
006700******************************************************************
006800 01  WS-OLD-COST-BASIS             PIC S9(17)V99.
006900 01  WS-NEW-COST-BASIS             PIC S9(17)V99.
007000 01  WS-COMBINED-QUANTITY          PIC S9(09) COMP-5.
007100******************************************************************
007200*    NET-AMOUNT WORK AREA - ALTERNATE VIEW FOR THE REJECT-MESSAGE *
007300*    DOLLARS-AND-CENTS DISPLAY BUILT IN 2900-REJECT-REQUEST       *
007400******************************************************************
007500 01  WS-NET-AMOUNT                 PIC S9(17)V99.
007600 01  WS-NET-AMOUNT-DIGITS REDEFINES WS-NET-AMOUNT.
007700     05  WS-NET-AMOUNT-WHOLE       PIC 9(17).
007800     05  WS-NET-AMOUNT-DECML       PIC 9(02).
007900******************************************************************
008000*    LOG MESSAGE DEFINITIONS - HOUSE STYLE CARRIED FROM THE OLD  *
008100*    TRADEDESK ONLINE SCREENS                                    *
008200******************************************************************
008300 01  LOGMSG.
008400     05  FILLER                    PIC X(09) VALUE 'TRDBUY =>'.
008500     05  LOGMSG-TEXT               PIC X(50).
008600******************************************************************
008700 01  WS-CALLS-THIS-RUN             PIC S9(09) COMP-5 VALUE ZERO.
008800******************************************************************
008900 LINKAGE SECTION.
009000     COPY TRQREC.
009100     COPY USRMAS.
009200     COPY PRTMAS.
009300     COPY TRDLDG.
009400 01  TRDBUY-MARKET-PRICE           PIC S9(17)V99.
009500 01  TRDBUY-NEXT-TRADE-ID          PIC 9(09).
009600 01  TRDBUY-EXEC-TS                PIC 9(14).
009700 01  TRDBUY-HOLDING-FOUND-SW       PIC X(01).
009800     88  TRDBUY-HOLDING-EXISTS         VALUE 'Y'.
009900 01  TRDBUY-RETURN-CODE            PIC S9(09) COMP-5.
010000******************************************************************
010100 PROCEDURE DIVISION USING TRQR-RECORD
010200                          USRM-RECORD
010300                          PRTM-RECORD
010400                          TRDL-RECORD
010500                          TRDBUY-MARKET-PRICE
010600                          TRDBUY-NEXT-TRADE-ID
010700                          TRDBUY-EXEC-TS
010800                          TRDBUY-HOLDING-FOUND-SW
010900                          TRDBUY-RETURN-CODE.
011000******************************************************************
011100 0100-START-TRDBUY.
011200     ADD 1 TO WS-CALLS-THIS-RUN.
011300     MOVE TRDBUY-OK-CODE TO TRDBUY-RETURN-CODE.
011400     IF TRQR-QUANTITY NOT > ZERO
011500         MOVE TRDBUY-BAD-QTY-CODE TO TRDBUY-RETURN-CODE
011600         PERFORM 2900-REJECT-REQUEST
011700         GO TO 0100-EXIT
011800     END-IF.
011900*
012000*    RULE - TRADE PRICES AT MARKET, NOT REQUEST PRICE.  TOTAL-AMOUNT*
012100*    IS (QUANTITY TIMES MARKET PRICE) PLUS COMMISSION - NET-AMOUNT  *
012200*    ON A BUY IS SIMPLY TOTAL-AMOUNT.  THE REQUEST DECK CARRIES NO  *
012300*    COMMISSION FIELD SO NONE IS EVER COLLECTED HERE.                *
012400     MOVE TRDBUY-MARKET-PRICE TO TRDL-PRICE.
012500     MOVE ZERO TO TRDL-COMMISSION.
012600     COMPUTE TRDL-TOTAL-AMOUNT ROUNDED =
012700         (TRQR-QUANTITY * TRDBUY-MARKET-PRICE) + TRDL-COMMISSION.
012800     MOVE TRDL-TOTAL-AMOUNT TO WS-NET-AMOUNT.
012900*
013000     IF WS-NET-AMOUNT > USRM-CASH-BALANCE
013100         MOVE TRDBUY-NSF-CODE TO TRDBUY-RETURN-CODE
013200         PERFORM 2900-REJECT-REQUEST
013300         GO TO 0100-EXIT
013400     END-IF.
013500*
013600     PERFORM 2500-POST-CASH.
013700     PERFORM 2600-POST-HOLDING.
013800     PERFORM 2700-BUILD-LEDGER-ROW.
013900 0100-EXIT.
014000     EXIT PROGRAM.
014100******************************************************************
014200*    2500-POST-CASH - SUBTRACT THE NET AMOUNT (TRADE PLUS         *
014300*    COMMISSION) FROM THE USER'S CASH BALANCE.                    *
014400******************************************************************
014500 2500-POST-CASH.
014600     SUBTRACT WS-NET-AMOUNT FROM USRM-CASH-BALANCE.
014700 2500-EXIT.
014800     EXIT.
014900******************************************************************
015000*    2600-POST-HOLDING - ADD THE SHARES TO THE PORTFOLIO ROW.     *
015100*    WHEN A HOLDING ALREADY EXISTS FOR THIS SYMBOL THE AVERAGE    *
015200*    COST IS RECOMPUTED AS A QUANTITY-WEIGHTED BLEND OF THE OLD   *
015300*    AND NEW COST BASIS - A SELL NEVER TOUCHES THIS FIELD.        *
015400******************************************************************
015500 2600-POST-HOLDING.
015600     IF TRDBUY-HOLDING-EXISTS
015700         COMPUTE WS-OLD-COST-BASIS ROUNDED =
015800             PRTM-QUANTITY * PRTM-AVERAGE-COST
015900         COMPUTE WS-NEW-COST-BASIS ROUNDED =
016000             TRQR-QUANTITY * TRDBUY-MARKET-PRICE
016100         COMPUTE WS-COMBINED-QUANTITY =
016200             PRTM-QUANTITY + TRQR-QUANTITY
016300         COMPUTE PRTM-AVERAGE-COST ROUNDED =
016400             (WS-OLD-COST-BASIS + WS-NEW-COST-BASIS)
016500                 / WS-COMBINED-QUANTITY
016600         ADD TRQR-QUANTITY TO PRTM-QUANTITY
016700     ELSE
016800         MOVE TRQR-USER-ID TO PRTM-USER-ID
016900         MOVE TRQR-SYMBOL TO PRTM-SYMBOL
017000         MOVE TRQR-QUANTITY TO PRTM-QUANTITY
017100         MOVE TRDBUY-MARKET-PRICE TO PRTM-AVERAGE-COST
017200         SET TRDBUY-HOLDING-EXISTS TO TRUE
017300     END-IF.
017400 2600-EXIT.
017500     EXIT.
017600******************************************************************
017700*    2700-BUILD-LEDGER-ROW - COMPLETE THE OUTGOING TRADE-LEDGER   *
017800*    ROW FOR TRDRUN TO WRITE TO TRADE-LEDGER-OUT.                 *
017900******************************************************************
018000 2700-BUILD-LEDGER-ROW.
018100     MOVE TRDBUY-NEXT-TRADE-ID TO TRDL-TRADE-ID.
018200     MOVE TRQR-USER-ID TO TRDL-USER-ID.
018300     MOVE TRQR-SYMBOL TO TRDL-SYMBOL.
018400     MOVE 'BUY ' TO TRDL-TRADE-TYPE.
018500     MOVE TRQR-QUANTITY TO TRDL-QUANTITY.
018600     SET TRDL-COMPLETED TO TRUE.
018700     MOVE TRDBUY-EXEC-TS TO TRDL-EXECUTED-TS.
018800     STRING 'BUY POSTED @' TRDL-EXEC-HHMMSS
018900         DELIMITED BY SIZE INTO LOGMSG-TEXT.
019000     PERFORM 9900-DISPLAY-LOG.
019100 2700-EXIT.
019200     EXIT.
019300******************************************************************
019400*    2900-REJECT-REQUEST - BUILD A FAILED LEDGER ROW SO THE       *
019500*    REJECTED REQUEST STILL SHOWS UP ON THE TRADE LEDGER AND ON   *
019600*    THE REJECT LISTING TRDRUN PRINTS AT END OF RUN.              *
019700******************************************************************
019800 2900-REJECT-REQUEST.
019900     MOVE TRDBUY-NEXT-TRADE-ID TO TRDL-TRADE-ID.
020000     MOVE TRQR-USER-ID TO TRDL-USER-ID.
020100     MOVE TRQR-SYMBOL TO TRDL-SYMBOL.
020200     MOVE 'BUY ' TO TRDL-TRADE-TYPE.
020300     MOVE TRQR-QUANTITY TO TRDL-QUANTITY.
020400     MOVE TRDBUY-MARKET-PRICE TO TRDL-PRICE.
020500     MOVE ZERO TO TRDL-COMMISSION.
020600     COMPUTE TRDL-TOTAL-AMOUNT ROUNDED =
020700         (TRQR-QUANTITY * TRDBUY-MARKET-PRICE) + TRDL-COMMISSION.
020800     SET TRDL-FAILED TO TRUE.
020900     MOVE TRDBUY-EXEC-TS TO TRDL-EXECUTED-TS.
021000     MOVE TRDL-TOTAL-AMOUNT TO WS-NET-AMOUNT.
021100     STRING 'NSF NET=' WS-NET-AMOUNT-WHOLE '.' WS-NET-AMOUNT-DECML
021200            ' AVL=' USRM-CASH-WHOLE '.' USRM-CASH-DECML
021300         DELIMITED BY SIZE INTO LOGMSG-TEXT.
021400     PERFORM 9900-DISPLAY-LOG.
021500 2900-EXIT.
021600     EXIT.
021700******************************************************************
021800*    9900-DISPLAY-LOG - RUN LOG LINE, REPLACES THE OLD TRADEDESK  *
021900*    SCREEN'S LOG WRITE (NO ONLINE MONITOR IN A BATCH JOB STEP)   *
022000******************************************************************
022100 9900-DISPLAY-LOG.
022200     DISPLAY LOGMSG.
022300 9900-EXIT.
022400     EXIT.
