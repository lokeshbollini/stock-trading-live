000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    (c) TRIDENT ONLINE BROKERAGE SERVICES - IN-HOUSE DEVELOPMENT*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF TRIDENT OLBS *
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR  *
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.                   *
000700*                                                                *
000800*    #IDENT "@(#) batch/TRDBOOK/TRDSEL.CBL  $REVISION: 2.1 $"    *
000900******************************************************************
001000 PROGRAM-ID.    TRDSEL.
001100 AUTHOR.        R BRENNAN.
001200 INSTALLATION.  TRIDENT ONLINE BROKERAGE SERVICES - DATA CENTER.
001300 DATE-WRITTEN.  05/03/1994.
001400 DATE-COMPILED.
001500 SECURITY.      TRIDENT OLBS INTERNAL USE ONLY.
001600******************************************************************
001700*    TRDSEL - SELL-SIDE TRADE EXECUTION.  CONVERTED FROM THE OLD  *
001800*    TRADEDESK ONLINE SELL SCREEN.  AS WITH TRDBUY, ALL FILE I/O  *
001900*    AND THE STOCK LOOKUP ARE DONE BY TRDRUN - THIS PROGRAM ONLY  *
002000*    PRICES AND POSTS ONE SELL AGAINST RECORDS ALREADY IN         *
002100*    MEMORY.                                                     *
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400*    ----------                                                  *
002500*    05/03/94  RPB  ORIGINAL VERSION, CONVERTED FROM THE OLD      *
002600*                   TRADEDESK ONLINE SELL SCREEN                 *
002700*    08/16/94  RPB  INSUFFICIENT-SHARES CHECK ADDED - THE FIRST   *
002800*                   CUT LET A SELL DRIVE THE HOLDING NEGATIVE     *
002900*    02/11/95  RPB  ADDED THE COMMISSION CALCULATION PER THE NEW  *
003000*                   FLAT-FEE SCHEDULE FROM BROKERAGE OPERATIONS   *
003100*    09/21/98  RPB  Y2K - EXECUTED-TS WIDENED TO 4-DIGIT CENTURY/ *
003200*                   YEAR, NO OTHER LOGIC CHANGE                   *
003300*    06/30/00  KLM  UNIT TESTED AGAINST THE Y2K TEST DECK, NO     *
003400*                   FINDINGS                                     *
003500*    04/03/03  KLM  RENAMED FROM THE OLD CUST-FILE FIELD NAMES TO*
003600*                   USER/PORTFOLIO MASTER LAYOUTS SHARED WITH     *
003700*                   TRDRUN                                       *
003800*    03/15/07  JHS  ZERO-QUANTITY HOLDING LEFT ON FILE AFTER A    *
003900*                   FULL LIQUIDATION INSTEAD OF BEING DROPPED -   *
004000*                   HELP DESK TKT #TOB-1244                      *
004100*    03/14/11  JHS  BROKERAGE OPS DISCONTINUED THE FLAT-FEE       *
004200*                   COMMISSION SCHEDULE - THE REQUEST DECK CARRIES*
004300*                   NO COMMISSION FIELD SO NONE IS COLLECTED.     *
004400*                   TOTAL-AMOUNT NOW ADDS THE (ZERO) COMMISSION IN*
004500*                   BEFORE NET-AMOUNT IS DERIVED FROM IT - HELP   *
004600*                   DESK TKT #TOB-1340                           *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600*    RETURN CODE VALUES - SAME NUMBERING HABIT CARRIED FROM THE   *
005700*    OLD TRADEDESK SCREEN'S APPL-RETURN-CODE CONVENTION           *
005800******************************************************************
005900 77  TRDSEL-OK-CODE                PIC S9(09) COMP-5 VALUE 0.
006000 77  TRDSEL-BAD-QTY-CODE           PIC S9(09) COMP-5 VALUE 4.
006100 77  TRDSEL-NO-HOLDING-CODE        PIC S9(09) COMP-5 VALUE 6.
006200 77  TRDSEL-SHORT-CODE             PIC S9(09) COMP-5 VALUE 8.
006300******************************************************************
006400*    NET-AMOUNT WORK AREA - ALTERNATE VIEW FOR THE REJECT-MESSAGE *
006500*    DOLLARS-AND-CENTS DISPLAY BUILT IN 2900-REJECT-REQUEST       *
006600******************************************************************
006700 01  WS-NET-AMOUNT                 PIC S9(17)V99.
006800 01  WS-NET-AMOUNT-DIGITS REDEFINES WS-NET-AMOUNT.
006900     05  WS-NET-AMOUNT-WHOLE       PIC 9(17).
007000     05  WS-NET-AMOUNT-DECML       PIC 9(02).
007100******************************************************************
007200*    REMAINING-SHARES WORK AREA - USED TO DECIDE WHETHER THE      *
007300*    HOLDING ROW IS DROPPED AFTER A FULL LIQUIDATION              *
007400******************************************************************
007500 01  WS-REMAINING-QTY              PIC S9(09) COMP-5.
007600******************************************************************
007700*    LOG MESSAGE DEFINITIONS - HOUSE STYLE CARRIED FROM THE OLD  *
007800*    TRADEDESK ONLINE SCREENS                                    *
007900******************************************************************
008000 01  LOGMSG.
008100     05  FILLER                    PIC X(09) VALUE 'TRDSEL =>'.
008200     05  LOGMSG-TEXT               PIC X(50).
008300******************************************************************
008400 01  WS-CALLS-THIS-RUN             PIC S9(09) COMP-5 VALUE ZERO.
008500******************************************************************
008600 LINKAGE SECTION.
008700     COPY TRQREC.
008800     COPY USRMAS.
008900     COPY PRTMAS.
009000     COPY TRDLDG.
009100 01  TRDSEL-MARKET-PRICE          PIC S9(17)V99.
009200 01  TRDSEL-NEXT-TRADE-ID          PIC 9(09).
009300 01  TRDSEL-EXEC-TS                PIC 9(14).
009400 01  TRDSEL-HOLDING-FOUND-SW       PIC X(01).
009500     88  TRDSEL-HOLDING-EXISTS         VALUE 'Y'.
009600 01  TRDSEL-DROP-HOLDING-SW        PIC X(01).
009700     88  TRDSEL-DROP-HOLDING           VALUE 'Y'.
009800 01  TRDSEL-RETURN-CODE            PIC S9(09) COMP-5.
009900******************************************************************
010000 PROCEDURE DIVISION USING TRQR-RECORD
010100                          USRM-RECORD
010200                          PRTM-RECORD
010300                          TRDL-RECORD
010400                          TRDSEL-MARKET-PRICE
010500                          TRDSEL-NEXT-TRADE-ID
010600                          TRDSEL-EXEC-TS
010700                          TRDSEL-HOLDING-FOUND-SW
010800                          TRDSEL-DROP-HOLDING-SW
010900                          TRDSEL-RETURN-CODE.
011000******************************************************************
011100 0100-START-TRDSEL.
011200     ADD 1 TO WS-CALLS-THIS-RUN.
011300     MOVE TRDSEL-OK-CODE TO TRDSEL-RETURN-CODE.
011400     MOVE 'N' TO TRDSEL-DROP-HOLDING-SW.
011500     IF TRQR-QUANTITY NOT > ZERO
011600         MOVE TRDSEL-BAD-QTY-CODE TO TRDSEL-RETURN-CODE
011700         PERFORM 2900-REJECT-REQUEST
011800         GO TO 0100-EXIT
011900     END-IF.
012000     IF NOT TRDSEL-HOLDING-EXISTS
012100         MOVE TRDSEL-NO-HOLDING-CODE TO TRDSEL-RETURN-CODE
012200         PERFORM 2900-REJECT-REQUEST
012300         GO TO 0100-EXIT
012400     END-IF.
012500     IF TRQR-QUANTITY > PRTM-QUANTITY
012600         MOVE TRDSEL-SHORT-CODE TO TRDSEL-RETURN-CODE
012700         PERFORM 2900-REJECT-REQUEST
012800         GO TO 0100-EXIT
012900     END-IF.
013000*
013100*    RULE - TOTAL-AMOUNT IS (QUANTITY TIMES PRICE) PLUS COMMISSION -*
013200*    NET-AMOUNT ON A SELL SUBTRACTS COMMISSION BACK OUT OF THE      *
013300*    PROCEEDS.  THE REQUEST DECK CARRIES NO COMMISSION FIELD SO     *
013400*    NONE IS EVER COLLECTED HERE.                                   *
013500     MOVE TRDSEL-MARKET-PRICE TO TRDL-PRICE.
013600     MOVE ZERO TO TRDL-COMMISSION.
013700     COMPUTE TRDL-TOTAL-AMOUNT ROUNDED =
013800         (TRQR-QUANTITY * TRDSEL-MARKET-PRICE) + TRDL-COMMISSION.
013900     COMPUTE WS-NET-AMOUNT ROUNDED =
014000         TRDL-TOTAL-AMOUNT - TRDL-COMMISSION.
014100*
014200     PERFORM 2500-POST-CASH.
014300     PERFORM 2600-POST-HOLDING.
014400     PERFORM 2700-BUILD-LEDGER-ROW.
014500 0100-EXIT.
014600     EXIT PROGRAM.
014700******************************************************************
014800*    2500-POST-CASH - ADD THE NET PROCEEDS (TRADE LESS            *
014900*    COMMISSION) TO THE USER'S CASH BALANCE.                      *
015000******************************************************************
015100 2500-POST-CASH.
015200     ADD WS-NET-AMOUNT TO USRM-CASH-BALANCE.
015300 2500-EXIT.
015400     EXIT.
015500******************************************************************
015600*    2600-POST-HOLDING - REMOVE THE SHARES SOLD FROM THE          *
015700*    PORTFOLIO ROW.  AVERAGE COST IS UNCHANGED BY A SELL - ONLY   *
015800*    A BUY EVER RECOMPUTES IT.  A HOLDING LEFT AT ZERO SHARES IS  *
015900*    FLAGGED FOR TRDRUN TO DROP FROM THE PORTFOLIO MASTER.        *
016000******************************************************************
016100 2600-POST-HOLDING.
016200     SUBTRACT TRQR-QUANTITY FROM PRTM-QUANTITY
016300         GIVING WS-REMAINING-QTY.
016400     MOVE WS-REMAINING-QTY TO PRTM-QUANTITY.
016500     IF WS-REMAINING-QTY = ZERO
016600         SET TRDSEL-DROP-HOLDING TO TRUE
016700     END-IF.
016800 2600-EXIT.
016900     EXIT.
017000******************************************************************
017100*    2700-BUILD-LEDGER-ROW - COMPLETE THE OUTGOING TRADE-LEDGER   *
017200*    ROW FOR TRDRUN TO WRITE TO TRADE-LEDGER-OUT.                 *
017300******************************************************************
017400 2700-BUILD-LEDGER-ROW.
017500     MOVE TRDSEL-NEXT-TRADE-ID TO TRDL-TRADE-ID.
017600     MOVE TRQR-USER-ID TO TRDL-USER-ID.
017700     MOVE TRQR-SYMBOL TO TRDL-SYMBOL.
017800     MOVE 'SELL' TO TRDL-TRADE-TYPE.
017900     MOVE TRQR-QUANTITY TO TRDL-QUANTITY.
018000     MOVE TRDSEL-MARKET-PRICE TO TRDL-PRICE.
018100     SET TRDL-COMPLETED TO TRUE.
018200     MOVE TRDSEL-EXEC-TS TO TRDL-EXECUTED-TS.
018300     STRING 'SELL POSTED @' TRDL-EXEC-HHMMSS
018400         DELIMITED BY SIZE INTO LOGMSG-TEXT.
018500     PERFORM 9900-DISPLAY-LOG.
018600 2700-EXIT.
018700     EXIT.
018800******************************************************************
018900*    2900-REJECT-REQUEST - BUILD A FAILED LEDGER ROW SO THE       *
019000*    REJECTED REQUEST STILL SHOWS UP ON THE TRADE LEDGER AND ON   *
019100*    THE REJECT LISTING TRDRUN PRINTS AT END OF RUN.              *
019200******************************************************************
019300 2900-REJECT-REQUEST.
019400     MOVE TRDSEL-NEXT-TRADE-ID TO TRDL-TRADE-ID.
019500     MOVE TRQR-USER-ID TO TRDL-USER-ID.
019600     MOVE TRQR-SYMBOL TO TRDL-SYMBOL.
019700     MOVE 'SELL' TO TRDL-TRADE-TYPE.
019800     MOVE TRQR-QUANTITY TO TRDL-QUANTITY.
019900     MOVE TRDSEL-MARKET-PRICE TO TRDL-PRICE.
020000     MOVE ZERO TO TRDL-COMMISSION.
020100     COMPUTE TRDL-TOTAL-AMOUNT ROUNDED =
020200         (TRQR-QUANTITY * TRDSEL-MARKET-PRICE) + TRDL-COMMISSION.
020300     SET TRDL-FAILED TO TRUE.
020400     MOVE TRDSEL-EXEC-TS TO TRDL-EXECUTED-TS.
020500     COMPUTE WS-NET-AMOUNT ROUNDED =
020600         TRDL-TOTAL-AMOUNT - TRDL-COMMISSION.
020700     STRING 'SELL REJECTED - NET=' WS-NET-AMOUNT-WHOLE '.'
020800            WS-NET-AMOUNT-DECML
020900         DELIMITED BY SIZE INTO LOGMSG-TEXT.
021000     PERFORM 9900-DISPLAY-LOG.
021100 2900-EXIT.
021200     EXIT.
021300******************************************************************
021400*    9900-DISPLAY-LOG - RUN LOG LINE, REPLACES THE OLD TRADEDESK  *
021500*    SCREEN'S LOG WRITE (NO ONLINE MONITOR IN A BATCH JOB STEP)   *
021600******************************************************************
021700 9900-DISPLAY-LOG.
021800     DISPLAY LOGMSG.
021900 9900-EXIT.
022000     EXIT.
