000100******************************************************************
000200*    TRQREC  -  TRADE REQUEST RECORD LAYOUT (BATCH INPUT DECK)   *
000300*    ONE ROW PER TRADE TO BE EXECUTED THIS RUN                   *
000400******************************************************************
000500*    04/12/03  TXD  ORIGINAL LAYOUT, REPLACES THE OLD ONLINE      *
000600*                   BUY/SELL SCREEN FORM WITH A CARD-IMAGE        *
000700*                   EQUIVALENT                                   *
000800*    09/14/04  RPB  DECK MUST ARRIVE PRESORTED BY REQ-USER-ID SO *
000900*                   THE CONTROL BREAK IN TRDRUN WORKS            *
001000******************************************************************
001100 01  TRQR-RECORD.
001200     05  TRQR-USER-ID              PIC 9(09).
001300     05  TRQR-SYMBOL               PIC X(10).
001400     05  TRQR-TRADE-TYPE           PIC X(04).
001500         88  TRQR-IS-BUY               VALUE 'BUY '.
001600         88  TRQR-IS-SELL              VALUE 'SELL'.
001700     05  TRQR-QUANTITY             PIC S9(09).
001800     05  TRQR-PRICE                PIC S9(17)V99.
001900     05  FILLER                    PIC X(03).
