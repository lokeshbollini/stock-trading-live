000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    (c) TRIDENT ONLINE BROKERAGE SERVICES - IN-HOUSE DEVELOPMENT*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF TRIDENT OLBS *
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR  *
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.                   *
000700*                                                                *
000800*    #IDENT "@(#) batch/TRDBOOK/TRDRUN.CBL  $REVISION: 3.2 $"    *
000900******************************************************************
001000 PROGRAM-ID.    TRDRUN.
001100 AUTHOR.        T DEVERAUX.
001200 INSTALLATION.  TRIDENT ONLINE BROKERAGE SERVICES - DATA CENTER.
001300 DATE-WRITTEN.  05/10/1994.
001400 DATE-COMPILED.
001500 SECURITY.      TRIDENT OLBS INTERNAL USE ONLY.
001600******************************************************************
001700*    TRDRUN - NIGHTLY/INTRADAY TRADE PROCESSING RUN.  DRIVER FOR  *
001800*    THE TRADE BOOK BATCH SUITE.  CONVERTED FROM THE OLD          *
001900*    TRADEDESK PRICE-LOOKUP SCREEN, WHICH LOOPED ON THE OPERATOR  *
002000*    RE-ENTERING A FUND SYMBOL AND CALLING THE PRICE SCREEN       *
002100*    ONLINE FOR EACH ONE.  THIS PROGRAM LOOPS ON THE TRADE        *
002200*    REQUEST DECK INSTEAD, AND OWNS ALL FILE I/O FOR THE RUN -    *
002300*    THE FORMER ONLINE SCREENS (BUY, SELL, PRICE-LOOKUP,          *
002400*    PRICE-UPDATE) ARE NOW CALLED SUBPROGRAMS (TRDBUY, TRDSEL,    *
002500*    STKQOT, STKUPD) THAT WORK ONLY AGAINST RECORDS THIS PROGRAM  *
002600*    HAS ALREADY READ INTO STORAGE.                               *
002700*                                                                *
002800*    LOADS THE STOCK, USER AND PORTFOLIO MASTERS ENTIRELY INTO    *
002900*    WORKING STORAGE (THEY ARE LINE SEQUENTIAL FILES, NOT VSAM -  *
003000*    THERE IS NO KEYED RANDOM READ AVAILABLE), PROCESSES THE      *
003100*    TRADE REQUEST DECK (PRESORTED BY REQ-USER-ID) AGAINST THE    *
003200*    IN-STORAGE TABLES, PRINTS THE TRADE SUMMARY REPORT WITH A    *
003300*    CONTROL BREAK AT EACH CHANGE OF USER-ID, AND REWRITES ALL    *
003400*    THREE MASTER FILES AT END OF RUN.                            *
003500******************************************************************
003600*    CHANGE LOG                                                  *
003700*    ----------                                                  *
003800*    05/10/94  TXD  ORIGINAL VERSION, CONVERTED FROM THE OLD      *
003900*                   TRADEDESK PRICE-LOOKUP SCREEN LOOP            *
004000*    08/02/94  TXD  ADDED THE REJECT LISTING - REJECTED REQUESTS  *
004100*                   WERE DISAPPEARING WITH NO TRACE ON THE REPORT *
004200*    02/11/95  RPB  RUN DATE NOW COMES IN ON THE PARM CARD READ   *
004300*                   BY 1000-INITIALIZE INSTEAD OF FROM OPERATIONS *
004400*                   JCL SYSIN - HELP DESK TKT #TOB-0447           *
004500*    09/14/98  RPB  ADDED THE UNIQUE-SYMBOLS-TRADED COUNT TO THE  *
004600*                   USER SUBTOTAL LINE PER BROKERAGE OPS REQUEST  *
004700*    09/21/98  RPB  Y2K - ALL TIMESTAMP/DATE FIELDS WIDENED TO 4- *
004800*                   DIGIT CENTURY/YEAR ACROSS THE MASTER LAYOUTS  *
004900*    01/14/99  RPB  RUN DATE PARM CONFIRMED CCYYMMDD WITH OPS FOR *
005000*                   THE Y2K CUTOVER, NO CODE CHANGE               *
005100*    06/30/00  KLM  UNIT TESTED AGAINST THE Y2K TEST DECK, NO     *
005200*                   FINDINGS                                     *
005300*    04/03/03  KLM  REWRITTEN AGAINST THE NEW USER/STOCK/PORT-    *
005400*                   FOLIO MASTER LAYOUTS - REPLACES THE OLD       *
005500*                   SINGLE CUST-FILE/QUOTE-FILE DESIGN            *
005600*    11/18/03  TXD  ADDED THE PORTFOLIO VALUATION SUBTOTAL LINE   *
005700*                   REQUESTED BY BROKERAGE OPERATIONS             *
005800*    09/14/04  RPB  TRADE-REQUEST-IN MUST NOW ARRIVE PRESORTED BY *
005900*                   REQ-USER-ID - DECK USED TO BE SORTED HERE,    *
006000*                   MOVED UPSTREAM TO SAVE A SORT STEP            *
006100*    11/07/06  JHS  FINAL TOTALS LINE WAS DOUBLE-COUNTING THE     *
006200*                   LAST USER'S SUBTOTAL - HELP DESK TKT #TOB-1188*
006300*    03/15/07  JHS  PORTFOLIO MASTER REWRITE NOW DROPS ZERO-      *
006400*                   QUANTITY HOLDINGS LEFT BY A FULL LIQUIDATION  *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-370.
006900 OBJECT-COMPUTER.  IBM-370.
007000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT USER-MSTR-FILE  ASSIGN TO USRMSTR
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-USRMSTR-STATUS.
007600     SELECT STOCK-MSTR-FILE ASSIGN TO STKMSTR
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-STKMSTR-STATUS.
007900     SELECT PORT-MSTR-FILE  ASSIGN TO PRTMSTR
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-PRTMSTR-STATUS.
008200     SELECT TRADE-REQ-FILE  ASSIGN TO TRDREQIN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-TRDREQIN-STATUS.
008500     SELECT TRADE-LDG-FILE  ASSIGN TO TRDLDGOT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-TRDLDGOT-STATUS.
008800     SELECT TRADE-RPT-FILE  ASSIGN TO TRDSUMRP
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-TRDSUMRP-STATUS.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  USER-MSTR-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600     COPY USRMAS.
009700 FD  STOCK-MSTR-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000     COPY STKMAS.
010100 FD  PORT-MSTR-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY PRTMAS.
010500 FD  TRADE-REQ-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800     COPY TRQREC.
010900 FD  TRADE-LDG-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORDING MODE IS F.
011200     COPY TRDLDG.
011300 FD  TRADE-RPT-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 01  TRDSUMRP-REC             PIC X(132).
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*    FILE STATUS BYTES - TWO-BYTE HOUSE CONVENTION, '00' IS OK    *
012000******************************************************************
012100 01  WS-FILE-STATUSES.
012200     05  WS-USRMSTR-STATUS         PIC X(02).
012300         88  WS-USRMSTR-OK             VALUE '00'.
012400         88  WS-USRMSTR-EOF            VALUE '10'.
012500     05  WS-STKMSTR-STATUS         PIC X(02).
012600         88  WS-STKMSTR-OK             VALUE '00'.
012700         88  WS-STKMSTR-EOF            VALUE '10'.
012800     05  WS-PRTMSTR-STATUS         PIC X(02).
012900         88  WS-PRTMSTR-OK             VALUE '00'.
013000         88  WS-PRTMSTR-EOF            VALUE '10'.
013100     05  WS-TRDREQIN-STATUS       PIC X(02).
013200         88  WS-TRDREQIN-OK            VALUE '00'.
013300         88  WS-TRDREQIN-EOF           VALUE '10'.
013400     05  WS-TRDLDGOT-STATUS       PIC X(02).
013500         88  WS-TRDLDGOT-OK            VALUE '00'.
013600     05  WS-TRDSUMRP-STATUS       PIC X(02).
013700         88  WS-TRDSUMRP-OK            VALUE '00'.
013800     05  FILLER                   PIC X(02).
013900******************************************************************
014000*    IN-STORAGE STOCK MASTER TABLE - LOADED ONCE AT 1100, HELD    *
014100*    ORDERED BY SYMBOL FOR SEARCH ALL, REWRITTEN AT 3200.         *
014200******************************************************************
014300*    THE TABLE ROWS BELOW REPEAT THEIR MASTER COPYBOOK'S FIELDS   *
014400*    ONE FOR ONE, BY NAME, SO THE SAME FIELD-LEVEL REFERENCES     *
014500*    WORK WHETHER THE ROW CAME FROM THE FD RECORD OR THE TABLE -  *
014600*    THE COPYBOOK ITSELF STARTS ITS OWN 01-LEVEL, WHICH CANNOT BE *
014700*    NESTED UNDER AN OCCURS ENTRY, SO IT IS NOT COPIED IN HERE.   *
014800******************************************************************
014900 01  STKM-TABLE-CTL.
015000     05  STKM-TABLE-COUNT          PIC S9(05) COMP-5 VALUE ZERO.
015100     05  STKM-TABLE-MAX            PIC S9(05) COMP-5 VALUE 2000.
015200     05  STKM-TABLE OCCURS 2000 TIMES
015300             ASCENDING KEY IS STKM-SYMBOL
015400             INDEXED BY STKM-IX.
015500         10  STKM-STOCK-ID         PIC 9(09).
015600         10  STKM-SYMBOL           PIC X(10).
015700         10  STKM-COMPANY-NAME     PIC X(40).
015800         10  STKM-CURRENT-PRICE    PIC S9(17)V99.
015900         10  STKM-PREVIOUS-CLOSE   PIC S9(17)V99.
016000         10  STKM-DAY-HIGH         PIC S9(17)V99.
016100         10  STKM-DAY-LOW          PIC S9(17)V99.
016200         10  STKM-VOLUME           PIC 9(15).
016300         10  STKM-LAST-UPD-TS      PIC 9(14).
016400         10  STKM-ACTIVE-SW        PIC X(01).
016500             88  STKM-IS-ACTIVE        VALUE 'Y'.
016600             88  STKM-NOT-ACTIVE       VALUE 'N'.
016700         10  FILLER                PIC X(05).
016800******************************************************************
016900*    IN-STORAGE USER MASTER TABLE - LOADED ONCE AT 1200, HELD     *
017000*    ORDERED BY USER-ID FOR SEARCH ALL, REWRITTEN AT 3300.        *
017100******************************************************************
017200 01  USRM-TABLE-CTL.
017300     05  USRM-TABLE-COUNT          PIC S9(05) COMP-5 VALUE ZERO.
017400     05  USRM-TABLE-MAX            PIC S9(05) COMP-5 VALUE 5000.
017500     05  USRM-TABLE OCCURS 5000 TIMES
017600             ASCENDING KEY IS USRM-USER-ID
017700             INDEXED BY USRM-IX.
017800         10  USRM-USER-ID          PIC 9(09).
017900         10  USRM-USERNAME         PIC X(30).
018000         10  USRM-EMAIL            PIC X(50).
018100         10  USRM-FIRST-NAME       PIC X(30).
018200         10  USRM-LAST-NAME        PIC X(30).
018300         10  USRM-CASH-BALANCE     PIC S9(13)V99.
018400         10  USRM-ROLE             PIC X(10).
018500             88  USRM-ROLE-USER        VALUE 'USER      '.
018600             88  USRM-ROLE-ADMIN       VALUE 'ADMIN     '.
018700         10  USRM-ACTIVE-SW        PIC X(01).
018800             88  USRM-IS-ACTIVE        VALUE 'Y'.
018900             88  USRM-NOT-ACTIVE       VALUE 'N'.
019000         10  FILLER                PIC X(05).
019100******************************************************************
019200*    IN-STORAGE PORTFOLIO MASTER TABLE - LOADED AT 1300.  GROWS   *
019300*    DURING THE RUN AS FIRST-TIME BUYS CREATE NEW HOLDING ROWS,   *
019400*    SO IT IS SCANNED LINEARLY (0-CHANGE-EVERY-RUN, NOT WORTH A   *
019500*    SEARCH ALL RE-SORT MID-RUN).  REWRITTEN AT 3400, DROPPING    *
019600*    ANY ROW LEFT AT ZERO QUANTITY BY A FULL LIQUIDATION.         *
019700******************************************************************
019800 01  PRTM-TABLE-CTL.
019900     05  PRTM-TABLE-COUNT          PIC S9(05) COMP-5 VALUE ZERO.
020000     05  PRTM-TABLE-MAX            PIC S9(05) COMP-5 VALUE 10000.
020100     05  PRTM-TABLE OCCURS 10000 TIMES
020200             INDEXED BY PRTM-IX.
020300         10  PRTM-USER-ID          PIC 9(09).
020400         10  PRTM-SYMBOL           PIC X(10).
020500         10  PRTM-QUANTITY         PIC S9(09).
020600         10  PRTM-AVERAGE-COST     PIC S9(17)V99.
020700         10  FILLER                PIC X(05).
020800******************************************************************
020900*    SUBSCRIPTS - EVERY SUBSCRIPT/COUNTER IN THIS SHOP IS BINARY  *
021000******************************************************************
021100 01  WS-SUB                        PIC S9(05) COMP-5.
021200 01  WS-SUB2                       PIC S9(05) COMP-5.
021300 01  WS-FOUND-SW                   PIC X(01).
021400     88  WS-FOUND                      VALUE 'Y'.
021500     88  WS-NOT-FOUND                  VALUE 'N'.
021600******************************************************************
021700*    RUN PARAMETER CARD - SUPPLIES THE RUN DATE/TIMESTAMP.  THIS  *
021800*    BATCH NEVER READS THE SYSTEM CLOCK - THE DATE THAT DRIVES    *
021900*    THE NEW-TRADING-DAY ROLLOVER AND EVERY TIMESTAMP WRITTEN     *
022000*    THIS RUN COMES OFF THIS CARD, PER OPERATIONS STANDARDS.      *
022100******************************************************************
022200 01  WS-PARM-CARD.
022300     05  WS-PARM-RUN-DATE          PIC 9(08).
022400     05  WS-PARM-RUN-TIME          PIC 9(06).
022500     05  WS-PARM-STALE-MINUTES     PIC 9(05).
022600     05  FILLER                    PIC X(13).
022700*    ALTERNATE VIEW - WHOLE CARD AS ONE ALPHANUMERIC FIELD, SO    *
022800*    1000-INITIALIZE CAN TEST FOR A MISSING/BLANK PARM CARD       *
022900*    BEFORE TRUSTING ANY OF THE NUMERIC SUBFIELDS ABOVE           *
023000 01  WS-PARM-CARD-ALPHA REDEFINES WS-PARM-CARD PIC X(32).
023100 01  WS-RUN-TIMESTAMP              PIC 9(14).
023200 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
023300     05  WS-RUNTS-DATE             PIC 9(08).
023400     05  WS-RUNTS-TIME             PIC 9(06).
023500 01  WS-STALE-MINUTES              PIC S9(05) COMP-5.
023600******************************************************************
023700*    NEXT-TRADE-ID GENERATOR - SIMPLE SEQUENCE FOR THIS RUN       *
023800******************************************************************
023900 77  WS-NEXT-TRADE-ID              PIC 9(09) VALUE ZERO.
024000******************************************************************
024100*    CURRENT TRADE REQUEST WORK AREAS                             *
024200******************************************************************
024300 01  WS-CURRENT-USER-ID            PIC 9(09).
024400 01  WS-PRIOR-USER-ID              PIC 9(09) VALUE ZERO.
024500 01  WS-FIRST-USER-SW              PIC X(01) VALUE 'Y'.
024600     88  WS-FIRST-USER-OF-RUN          VALUE 'Y'.
024700 01  WS-MARKET-PRICE               PIC S9(17)V99.
024800 01  WS-STOCK-FOUND-SW             PIC S9(09) COMP-5.
024900     88  WS-STOCK-FOUND-ACTIVE         VALUE 1.
025000     88  WS-STOCK-NOT-FOUND            VALUE 2.
025100     88  WS-STOCK-INACTIVE             VALUE 3.
025200 01  WS-STALE-SW                   PIC X(01).
025300******************************************************************
025400*    PRICE-CHANGE / PRICE-CHANGE-PCT RETURNED BY STKQOT - ALTERNATE*
025500*    DIGIT-BROKEN VIEWS SO 2200-EDIT-REQUEST CAN STRING THE STALE/ *
025600*    PRICE-CHANGE TRACE LINE BELOW WITHOUT A REFORMAT MOVE         *
025700******************************************************************
025800 01  WS-PRICE-CHANGE               PIC S9(17)V99.
025900 01  WS-PRICE-CHANGE-DIGITS REDEFINES WS-PRICE-CHANGE.
026000     05  WS-PRICE-CHANGE-WHOLE     PIC 9(17).
026100     05  WS-PRICE-CHANGE-DECML     PIC 9(02).
026200 01  WS-PRICE-CHANGE-PCT           PIC S9(07)V9999.
026300 01  WS-PRICE-CHANGE-PCT-DIGITS REDEFINES WS-PRICE-CHANGE-PCT.
026400     05  WS-PRICE-CHANGE-PCT-WHOLE PIC 9(07).
026500     05  WS-PRICE-CHANGE-PCT-DECML PIC 9(04).
026600 01  WS-SUBPGM-RETURN-CODE         PIC S9(09) COMP-5.
026700 01  WS-HOLDING-DROP-SW            PIC X(01).
026800     88  WS-DROP-HOLDING               VALUE 'Y'.
026900******************************************************************
027000*    PER-USER CONTROL-BREAK ACCUMULATORS                          *
027100******************************************************************
027200 01  WS-USER-TOTALS.
027300     05  WS-USER-BUY-TOTAL         PIC S9(17)V99 VALUE ZERO.
027400     05  WS-USER-SELL-TOTAL        PIC S9(17)V99 VALUE ZERO.
027500     05  WS-USER-TRADE-COUNT       PIC S9(09) COMP-5 VALUE ZERO.
027600     05  WS-USER-SYMBOL-COUNT      PIC S9(09) COMP-5 VALUE ZERO.
027700     05  FILLER                    PIC X(02).
027800 01  WS-USER-GAIN-LOSS             PIC S9(17)V99.
027900 01  WS-USER-GAIN-LOSS-PCT         PIC S9(07)V9999.
028000 01  WS-PCT-QUOTIENT               PIC S9(07)V9999.
028100******************************************************************
028200*    UNIQUE-SYMBOL TRACKING FOR THE CONTROL-BREAK USER - A SMALL  *
028300*    TABLE OF SYMBOLS TOUCHED SO FAR THIS USER, SEARCHED LINEARLY *
028400******************************************************************
028500 01  WS-SYMBOL-SEEN-CTL.
028600     05  WS-SYMBOL-SEEN-COUNT      PIC S9(05) COMP-5 VALUE ZERO.
028700     05  FILLER                    PIC X(02).
028800     05  WS-SYMBOL-SEEN OCCURS 500 TIMES PIC X(10).
028900******************************************************************
029000*    RUN-GRAND-TOTAL ACCUMULATORS                                 *
029100******************************************************************
029200 01  WS-GRAND-TOTALS.
029300     05  WS-GRAND-BUY-TOTAL        PIC S9(17)V99 VALUE ZERO.
029400     05  WS-GRAND-SELL-TOTAL       PIC S9(17)V99 VALUE ZERO.
029500     05  WS-GRAND-GAIN-LOSS        PIC S9(17)V99 VALUE ZERO.
029600     05  WS-GRAND-TRADE-COUNT      PIC S9(09) COMP-5 VALUE ZERO.
029700     05  WS-GRAND-REJECT-COUNT     PIC S9(09) COMP-5 VALUE ZERO.
029800     05  FILLER                    PIC X(02).
029900******************************************************************
030000*    ALTERNATE VIEW - GRAND GAIN/LOSS PICKED APART FOR THE HELP    *
030100*    DESK TRACE DISPLAY, SAME HABIT AS THE REJECT-MESSAGE DIGITS   *
030200*    BREAKOUTS IN TRDBUY/TRDSEL                                    *
030300******************************************************************
030400 01  WS-GRAND-GAIN-LOSS-DIGITS REDEFINES WS-GRAND-GAIN-LOSS.
030500     05  WS-GRAND-GAIN-LOSS-WHOLE  PIC S9(17).
030600     05  WS-GRAND-GAIN-LOSS-DECML  PIC 9(02).
030700******************************************************************
030800*    PORTFOLIO-VALUATION WORK AREA - PER-USER PORTFOLIO SUMMARY, *
030900*    PRINTED AS A SECOND SUBTOTAL LINE AT EACH CONTROL BREAK     *
031000******************************************************************
031100 01  WS-VALUATION.
031200     05  WS-CURRENT-VALUE          PIC S9(17)V99.
031300     05  WS-HOLDING-COST           PIC S9(17)V99.
031400     05  WS-PORTFOLIO-VALUE        PIC S9(17)V99.
031500     05  WS-TOTAL-INVESTED         PIC S9(17)V99.
031600     05  WS-TOTAL-ACCT-VALUE       PIC S9(17)V99.
031700     05  WS-UNREAL-GAIN-LOSS       PIC S9(17)V99.
031800     05  WS-UNREAL-GAIN-LOSS-PCT   PIC S9(07)V9999.
031900     05  WS-CASH-PCT               PIC S9(07)V9999.
032000     05  WS-INVESTED-PCT           PIC S9(07)V9999.
032100     05  FILLER                    PIC X(02).
032200******************************************************************
032300*    REPORT LINE LAYOUTS - HOUSE PRINT-IMAGE STYLE, ONE 01-LEVEL  *
032400*    PER LINE FORMAT, MOVED INTO TRDSUMRP-REC BEFORE THE WRITE    *
032500******************************************************************
032600 01  WS-RPT-HEADING-1.
032700     05  FILLER                    PIC X(01) VALUE SPACE.
032800     05  FILLER                    PIC X(45) VALUE
032900         'TRIDENT ONLINE BROKERAGE SERVICES'.
033000     05  FILLER                    PIC X(40) VALUE
033100         'DAILY TRADE SUMMARY REPORT'.
033200     05  FILLER                    PIC X(46) VALUE SPACE.
033300 01  WS-RPT-HEADING-2.
033400     05  FILLER                    PIC X(01) VALUE SPACE.
033500     05  FILLER                    PIC X(09) VALUE 'USER-ID'.
033600     05  FILLER                    PIC X(21) VALUE 'USERNAME'.
033700     05  FILLER                    PIC X(11) VALUE 'SYMBOL'.
033800     05  FILLER                    PIC X(05) VALUE 'TYPE'.
033900     05  FILLER                    PIC X(10) VALUE 'QUANTITY'.
034000     05  FILLER                    PIC X(15) VALUE 'PRICE'.
034100     05  FILLER                    PIC X(15) VALUE 'TOTAL-AMOUNT'.
034200     05  FILLER                    PIC X(10) VALUE 'STATUS'.
034300     05  FILLER                    PIC X(35) VALUE SPACE.
034400 01  WS-RPT-DETAIL-LINE.
034500     05  RPTD-USER-ID              PIC 9(09).
034600     05  FILLER                    PIC X(01) VALUE SPACE.
034700     05  RPTD-USERNAME             PIC X(20).
034800     05  RPTD-SYMBOL               PIC X(10).
034900     05  FILLER                    PIC X(01) VALUE SPACE.
035000     05  RPTD-TYPE                 PIC X(04).
035100     05  RPTD-QUANTITY             PIC ZZZ,ZZZ,ZZ9.
035200     05  RPTD-PRICE                PIC $$$,$$$,$$9.99.
035300     05  RPTD-TOTAL-AMOUNT         PIC $$$,$$$,$$9.99.
035400     05  RPTD-STATUS               PIC X(09).
035500     05  FILLER                    PIC X(28) VALUE SPACE.
035600 01  WS-RPT-REJECT-LINE.
035700     05  FILLER                    PIC X(01) VALUE SPACE.
035800     05  FILLER                    PIC X(08) VALUE '** REJ**'.
035900     05  RPTR-USER-ID              PIC 9(09).
036000     05  FILLER                    PIC X(01) VALUE SPACE.
036100     05  RPTR-SYMBOL               PIC X(10).
036200     05  FILLER                    PIC X(01) VALUE SPACE.
036300     05  RPTR-TYPE                 PIC X(04).
036400     05  FILLER                    PIC X(01) VALUE SPACE.
036500     05  RPTR-REASON               PIC X(30).
036600     05  FILLER                    PIC X(66) VALUE SPACE.
036700 01  WS-RPT-SUBTOTAL-LINE.
036800     05  FILLER                    PIC X(01) VALUE SPACE.
036900     05  FILLER                    PIC X(12) VALUE 'USER TOTALS'.
037000     05  RPTS-USER-ID              PIC 9(09).
037100     05  FILLER                    PIC X(04) VALUE '  B='.
037200     05  RPTS-BUY-TOTAL            PIC $$,$$$,$$9.99.
037300     05  FILLER                    PIC X(04) VALUE '  S='.
037400     05  RPTS-SELL-TOTAL           PIC $$,$$$,$$9.99.
037500     05  FILLER                    PIC X(04) VALUE '  G='.
037600     05  RPTS-GAIN-LOSS            PIC -$,$$$,$$9.99.
037700     05  FILLER                    PIC X(05) VALUE '  G%='.
037800     05  RPTS-GAIN-LOSS-PCT        PIC -ZZ9.99.
037900     05  FILLER                    PIC X(05) VALUE '  TC='.
038000     05  RPTS-TRADE-COUNT          PIC ZZ9.
038100     05  FILLER                    PIC X(05) VALUE '  SY='.
038200     05  RPTS-SYMBOL-COUNT         PIC ZZ9.
038300     05  FILLER                    PIC X(11) VALUE SPACE.
038400 01  WS-RPT-VALUATION-LINE.
038500     05  FILLER                    PIC X(01) VALUE SPACE.
038600     05  FILLER                    PIC X(12) VALUE 'PORTFOLIO  '.
038700     05  RPTV-USER-ID              PIC 9(09).
038800     05  FILLER                    PIC X(04) VALUE '  V='.
038900     05  RPTV-PORT-VALUE           PIC $$,$$$,$$9.99.
039000     05  FILLER                    PIC X(04) VALUE '  U='.
039100     05  RPTV-UNREAL-GAIN-LOSS     PIC -$,$$$,$$9.99.
039200     05  FILLER                    PIC X(05) VALUE '  U%='.
039300     05  RPTV-UNREAL-GAIN-LOSS-PCT PIC -ZZ9.99.
039400     05  FILLER                    PIC X(05) VALUE ' CSH%='.
039500     05  RPTV-CASH-PCT             PIC ZZ9.99.
039600     05  FILLER                    PIC X(05) VALUE ' INV%='.
039700     05  RPTV-INVESTED-PCT         PIC ZZ9.99.
039800     05  FILLER                    PIC X(24) VALUE SPACE.
039900 01  WS-RPT-FINAL-LINE.
040000     05  FILLER                    PIC X(01) VALUE SPACE.
040100     05  FILLER                    PIC X(13) VALUE 'RUN TOTALS'.
040200     05  FILLER                    PIC X(04) VALUE '  B='.
040300     05  RPTF-BUY-TOTAL            PIC $,$$$,$$$,$$9.99.
040400     05  FILLER                    PIC X(04) VALUE '  S='.
040500     05  RPTF-SELL-TOTAL           PIC $,$$$,$$$,$$9.99.
040600     05  FILLER                    PIC X(04) VALUE '  G='.
040700     05  RPTF-GAIN-LOSS            PIC -$,$$$,$$9.99.
040800     05  FILLER                    PIC X(05) VALUE '  TC='.
040900     05  RPTF-TRADE-COUNT          PIC ZZZZ9.
041000     05  FILLER                    PIC X(05) VALUE '  RJ='.
041100     05  RPTF-REJECT-COUNT         PIC ZZZZ9.
041200     05  FILLER                    PIC X(16) VALUE SPACE.
041300 01  LOGMSG.
041400     05  FILLER                    PIC X(09) VALUE 'TRDRUN =>'.
041500     05  LOGMSG-TEXT               PIC X(50).
041600******************************************************************
041700 PROCEDURE DIVISION.
041800******************************************************************
041900 0000-MAINLINE.
042000     PERFORM 1000-INITIALIZE.
042100     PERFORM 2000-PROCESS-REQUESTS
042200         UNTIL WS-TRDREQIN-EOF.
042300     PERFORM 2700-USER-CONTROL-BREAK THRU 2700-EXIT.
042400     PERFORM 3000-FINISH-RUN.
042500     STOP RUN.
042600******************************************************************
042700*    1000-INITIALIZE - OPEN ALL FILES, READ THE RUN PARM CARD,    *
042800*    LOAD THE THREE MASTER TABLES AND PRIME THE REQUEST READ.     *
042900******************************************************************
043000 1000-INITIALIZE.
043100     ACCEPT WS-PARM-CARD FROM SYSIN.
043200     IF WS-PARM-CARD-ALPHA = SPACES
043300         DISPLAY 'TRDRUN => NO PARM CARD SUPPLIED, JOB SETUP ERR'
043400         STOP RUN
043500     END-IF.
043600     MOVE WS-PARM-STALE-MINUTES TO WS-STALE-MINUTES.
043700     IF WS-STALE-MINUTES = ZERO
043800         MOVE 5 TO WS-STALE-MINUTES
043900     END-IF.
044000     MOVE WS-PARM-RUN-DATE TO WS-RUNTS-DATE.
044100     MOVE WS-PARM-RUN-TIME TO WS-RUNTS-TIME.
044200     OPEN INPUT  USER-MSTR-FILE
044300                 STOCK-MSTR-FILE
044400                 PORT-MSTR-FILE
044500                 TRADE-REQ-FILE.
044600     OPEN OUTPUT TRADE-LDG-FILE
044700                 TRADE-RPT-FILE.
044800     WRITE TRDSUMRP-REC FROM WS-RPT-HEADING-1.
044900     WRITE TRDSUMRP-REC FROM WS-RPT-HEADING-2.
045000     PERFORM 1100-LOAD-STOCK-MASTER.
045100     PERFORM 1200-LOAD-USER-MASTER.
045200     PERFORM 1300-LOAD-PORTFOLIO-MASTER.
045300     PERFORM 2100-READ-REQUEST.
045400 1000-EXIT.
045500     EXIT.
045600******************************************************************
045700*    1100-LOAD-STOCK-MASTER - READ STOCK-MASTER INTO STKM-TABLE,  *
045800*    KEPT IN ASCENDING SYMBOL ORDER FOR SEARCH ALL.               *
045900******************************************************************
046000 1100-LOAD-STOCK-MASTER.
046100     PERFORM 1150-LOAD-ONE-STOCK UNTIL WS-STKMSTR-EOF.
046200 1100-EXIT.
046300     EXIT.
046400******************************************************************
046500*    1150-LOAD-ONE-STOCK - ONE STOCK-MASTER ROW INTO STKM-TABLE.   *
046600******************************************************************
046700 1150-LOAD-ONE-STOCK.
046800     READ STOCK-MSTR-FILE
046900         AT END
047000             SET WS-STKMSTR-EOF TO TRUE
047100         NOT AT END
047200             ADD 1 TO STKM-TABLE-COUNT
047300             MOVE STKM-RECORD TO STKM-TABLE (STKM-TABLE-COUNT)
047400     END-READ.
047500 1150-EXIT.
047600     EXIT.
047700******************************************************************
047800*    1200-LOAD-USER-MASTER - READ USER-MASTER INTO USRM-TABLE,    *
047900*    KEPT IN ASCENDING USER-ID ORDER FOR SEARCH ALL.              *
048000******************************************************************
048100 1200-LOAD-USER-MASTER.
048200     PERFORM 1250-LOAD-ONE-USER UNTIL WS-USRMSTR-EOF.
048300 1200-EXIT.
048400     EXIT.
048500******************************************************************
048600*    1250-LOAD-ONE-USER - ONE USER-MASTER ROW INTO USRM-TABLE.     *
048700******************************************************************
048800 1250-LOAD-ONE-USER.
048900     READ USER-MSTR-FILE
049000         AT END
049100             SET WS-USRMSTR-EOF TO TRUE
049200         NOT AT END
049300             ADD 1 TO USRM-TABLE-COUNT
049400             MOVE USRM-RECORD TO USRM-TABLE (USRM-TABLE-COUNT)
049500     END-READ.
049600 1250-EXIT.
049700     EXIT.
049800******************************************************************
049900*    1300-LOAD-PORTFOLIO-MASTER - READ PORTFOLIO-MASTER INTO      *
050000*    PRTM-TABLE.  ORDER ON DISK IS USER-ID/SYMBOL PER THE FILES   *
050100*    TABLE BUT THE TABLE IS SEARCHED LINEARLY SINCE IT GROWS      *
050200*    DURING THE RUN.                                              *
050300******************************************************************
050400 1300-LOAD-PORTFOLIO-MASTER.
050500     PERFORM 1350-LOAD-ONE-HOLDING UNTIL WS-PRTMSTR-EOF.
050600 1300-EXIT.
050700     EXIT.
050800******************************************************************
050900*    1350-LOAD-ONE-HOLDING - ONE PORTFOLIO-MASTER ROW INTO         *
051000*    PRTM-TABLE.                                                   *
051100******************************************************************
051200 1350-LOAD-ONE-HOLDING.
051300     READ PORT-MSTR-FILE
051400         AT END
051500             SET WS-PRTMSTR-EOF TO TRUE
051600         NOT AT END
051700             ADD 1 TO PRTM-TABLE-COUNT
051800             MOVE PRTM-RECORD TO PRTM-TABLE (PRTM-TABLE-COUNT)
051900     END-READ.
052000 1350-EXIT.
052100     EXIT.
052200******************************************************************
052300*    2000-PROCESS-REQUESTS - ONE PASS OF THE MAIN PROCESSING      *
052400*    LOOP.  DETECTS THE USER CONTROL BREAK BEFORE EDITING THE     *
052500*    NEW REQUEST SO THE OLD USER'S SUBTOTAL PRINTS FIRST.         *
052600******************************************************************
052700 2000-PROCESS-REQUESTS.
052800     MOVE TRQR-USER-ID TO WS-CURRENT-USER-ID.
052900     IF WS-FIRST-USER-OF-RUN
053000         MOVE 'N' TO WS-FIRST-USER-SW
053100         MOVE WS-CURRENT-USER-ID TO WS-PRIOR-USER-ID
053200     ELSE
053300         IF WS-CURRENT-USER-ID NOT = WS-PRIOR-USER-ID
053400             PERFORM 2700-USER-CONTROL-BREAK THRU 2700-EXIT
053500             MOVE WS-CURRENT-USER-ID TO WS-PRIOR-USER-ID
053600         END-IF
053700     END-IF.
053800     PERFORM 2200-EDIT-REQUEST THRU 2200-EXIT.
053900     PERFORM 2100-READ-REQUEST.
054000 2000-EXIT.
054100     EXIT.
054200******************************************************************
054300*    2100-READ-REQUEST - SEQUENTIAL READ OF THE TRADE REQUEST     *
054400*    DECK.                                                        *
054500******************************************************************
054600 2100-READ-REQUEST.
054700     READ TRADE-REQ-FILE
054800         AT END
054900             SET WS-TRDREQIN-EOF TO TRUE
055000         NOT AT END
055100             CONTINUE
055200     END-READ.
055300 2100-EXIT.
055400     EXIT.
055500******************************************************************
055600*    2200-EDIT-REQUEST - QUANTITY/PRICE POSITIVITY, USER LOOKUP,  *
055700*    STOCK LOOKUP (VIA STKQOT), THEN DISPATCH TO BUY OR SELL.     *
055800******************************************************************
055900 2200-EDIT-REQUEST.
056000     IF TRQR-QUANTITY NOT > ZERO OR TRQR-PRICE NOT > ZERO
056100         MOVE 'BAD QUANTITY OR PRICE ON REQUEST' TO RPTR-REASON
056200         PERFORM 2900-PRINT-REJECT
056300         GO TO 2200-EXIT
056400     END-IF.
056500     SET WS-NOT-FOUND TO TRUE.
056600     SEARCH ALL USRM-TABLE
056700         AT END
056800             SET WS-NOT-FOUND TO TRUE
056900         WHEN USRM-USER-ID (USRM-IX) = TRQR-USER-ID
057000             SET WS-FOUND TO TRUE
057100     END-SEARCH.
057200     IF WS-NOT-FOUND
057300         MOVE 'USER NOT ON FILE' TO RPTR-REASON
057400         PERFORM 2900-PRINT-REJECT
057500         GO TO 2200-EXIT
057600     END-IF.
057700     SET WS-STOCK-NOT-FOUND TO TRUE.
057800     SET WS-NOT-FOUND TO TRUE.
057900     SEARCH ALL STKM-TABLE
058000         AT END
058100             SET WS-NOT-FOUND TO TRUE
058200         WHEN STKM-SYMBOL (STKM-IX) = TRQR-SYMBOL
058300             SET WS-FOUND TO TRUE
058400     END-SEARCH.
058500     CALL 'STKQOT' USING WS-FOUND-SW
058600                         STKM-TABLE (STKM-IX)
058700                         WS-RUN-TIMESTAMP
058800                         WS-STALE-MINUTES
058900                         WS-SUBPGM-RETURN-CODE
059000                         WS-STALE-SW
059100                         WS-PRICE-CHANGE
059200                         WS-PRICE-CHANGE-PCT.
059300     MOVE WS-SUBPGM-RETURN-CODE TO WS-STOCK-FOUND-SW.
059400     IF WS-STOCK-NOT-FOUND
059500         MOVE 'STOCK SYMBOL NOT ON FILE' TO RPTR-REASON
059600         PERFORM 2900-PRINT-REJECT
059700         GO TO 2200-EXIT
059800     END-IF.
059900     IF WS-STOCK-INACTIVE
060000         MOVE 'STOCK IS NOT ACTIVE FOR TRADING' TO RPTR-REASON
060100         PERFORM 2900-PRINT-REJECT
060200         GO TO 2200-EXIT
060300     END-IF.
060400     STRING 'STALE=' WS-STALE-SW
060500            ' CHG=' WS-PRICE-CHANGE-WHOLE '.' WS-PRICE-CHANGE-DECML
060600            ' PCT=' WS-PRICE-CHANGE-PCT-WHOLE '.'
060700            WS-PRICE-CHANGE-PCT-DECML
060800         DELIMITED BY SIZE INTO LOGMSG-TEXT.
060900     PERFORM 9900-DISPLAY-LOG.
061000     MOVE STKM-CURRENT-PRICE (STKM-IX) TO WS-MARKET-PRICE.
061100     CALL 'STKUPD' USING WS-RUNTS-DATE
061200                         STKM-TABLE (STKM-IX)
061300                         WS-SUBPGM-RETURN-CODE.
061400     IF TRQR-IS-BUY
061500         PERFORM 2400-DISPATCH-BUY
061600     ELSE
061700         PERFORM 2500-DISPATCH-SELL
061800     END-IF.
061900 2200-EXIT.
062000     EXIT.
062100******************************************************************
062200*    2400-DISPATCH-BUY - LOCATE (OR PREPARE TO ADD) THE HOLDING   *
062300*    ROW AND CALL TRDBUY TO PRICE AND POST THE PURCHASE.          *
062400******************************************************************
062500 2400-DISPATCH-BUY.
062600     PERFORM 2450-FIND-HOLDING.
062700     ADD 1 TO WS-NEXT-TRADE-ID.
062800     CALL 'TRDBUY' USING TRQR-RECORD
062900                         USRM-TABLE (USRM-IX)
063000                         PRTM-TABLE (WS-SUB)
063100                         TRDL-RECORD
063200                         WS-MARKET-PRICE
063300                         WS-NEXT-TRADE-ID
063400                         WS-RUN-TIMESTAMP
063500                         WS-FOUND-SW
063600                         WS-SUBPGM-RETURN-CODE.
063700     IF WS-FOUND AND WS-SUB > PRTM-TABLE-COUNT
063800         ADD 1 TO PRTM-TABLE-COUNT
063900     END-IF.
064000     PERFORM 2300-PRINT-DETAIL-LINE.
064100     PERFORM 2600-ACCUMULATE-USER-TOTALS.
064200 2400-EXIT.
064300     EXIT.
064400******************************************************************
064500*    2450-FIND-HOLDING - LINEAR SEARCH OF PRTM-TABLE FOR THIS     *
064600*    (USER, SYMBOL).  WHEN NOT FOUND, WS-SUB POINTS ONE PAST THE  *
064700*    LAST ROW SO TRDBUY BUILDS A NEW HOLDING THERE.                *
064800******************************************************************
064900 2450-FIND-HOLDING.
065000     SET WS-NOT-FOUND TO TRUE.
065100     MOVE ZERO TO WS-SUB2.
065200     MOVE 1 TO WS-SUB.
065300     PERFORM 2455-TEST-ONE-HOLDING UNTIL WS-SUB > PRTM-TABLE-COUNT.
065400     IF WS-FOUND
065500         MOVE WS-SUB2 TO WS-SUB
065600     ELSE
065700         COMPUTE WS-SUB = PRTM-TABLE-COUNT + 1
065800     END-IF.
065900 2450-EXIT.
066000     EXIT.
066100******************************************************************
066200*    2455-TEST-ONE-HOLDING - ONE SUBSCRIPT'S WORTH OF THE LINEAR   *
066300*    SEARCH PERFORMED BY 2450-FIND-HOLDING.                        *
066400******************************************************************
066500 2455-TEST-ONE-HOLDING.
066600     IF PRTM-USER-ID (WS-SUB) = TRQR-USER-ID AND
066700        PRTM-SYMBOL (WS-SUB) = TRQR-SYMBOL
066800         SET WS-FOUND TO TRUE
066900         MOVE WS-SUB TO WS-SUB2
067000     END-IF.
067100     ADD 1 TO WS-SUB.
067200 2455-EXIT.
067300     EXIT.
067400******************************************************************
067500*    2500-DISPATCH-SELL - LOCATE THE HOLDING ROW (MUST EXIST) AND *
067600*    CALL TRDSEL TO PRICE AND POST THE SALE.  A HOLDING LEFT AT   *
067700*    ZERO SHARES IS FLAGGED BY TRDSEL FOR THE END-OF-RUN REWRITE. *
067800******************************************************************
067900 2500-DISPATCH-SELL.
068000     PERFORM 2450-FIND-HOLDING.
068100     ADD 1 TO WS-NEXT-TRADE-ID.
068200     CALL 'TRDSEL' USING TRQR-RECORD
068300                         USRM-TABLE (USRM-IX)
068400                         PRTM-TABLE (WS-SUB)
068500                         TRDL-RECORD
068600                         WS-MARKET-PRICE
068700                         WS-NEXT-TRADE-ID
068800                         WS-RUN-TIMESTAMP
068900                         WS-FOUND-SW
069000                         WS-HOLDING-DROP-SW
069100                         WS-SUBPGM-RETURN-CODE.
069200     IF WS-DROP-HOLDING
069300         MOVE 'DELETED ' TO PRTM-SYMBOL (WS-SUB)
069400     END-IF.
069500     PERFORM 2300-PRINT-DETAIL-LINE.
069600     PERFORM 2600-ACCUMULATE-USER-TOTALS.
069700 2500-EXIT.
069800     EXIT.
069900******************************************************************
070000*    2300-PRINT-DETAIL-LINE - ONE LINE PER COMPLETED TRADE.       *
070100******************************************************************
070200 2300-PRINT-DETAIL-LINE.
070300     MOVE TRDL-USER-ID      TO RPTD-USER-ID.
070400     MOVE USRM-USERNAME (USRM-IX) TO RPTD-USERNAME.
070500     MOVE TRDL-SYMBOL       TO RPTD-SYMBOL.
070600     MOVE TRDL-TRADE-TYPE   TO RPTD-TYPE.
070700     MOVE TRDL-QUANTITY     TO RPTD-QUANTITY.
070800     MOVE TRDL-PRICE        TO RPTD-PRICE.
070900     MOVE TRDL-TOTAL-AMOUNT TO RPTD-TOTAL-AMOUNT.
071000     MOVE TRDL-STATUS       TO RPTD-STATUS.
071100     WRITE TRDSUMRP-REC FROM WS-RPT-DETAIL-LINE.
071200     WRITE TRDL-RECORD.
071300     ADD 1 TO WS-GRAND-TRADE-COUNT.
071400 2300-EXIT.
071500     EXIT.
071600******************************************************************
071700*    2600-ACCUMULATE-USER-TOTALS - PER-USER CONTROL-BREAK         *
071800*    ACCUMULATORS, PLUS THE UNIQUE-SYMBOL TABLE FOR THIS USER.    *
071900******************************************************************
072000 2600-ACCUMULATE-USER-TOTALS.
072100     IF TRDL-COMPLETED
072200         ADD 1 TO WS-USER-TRADE-COUNT
072300         IF TRDL-TRADE-TYPE = 'BUY '
072400             ADD TRDL-TOTAL-AMOUNT TO WS-USER-BUY-TOTAL
072500         ELSE
072600             ADD TRDL-TOTAL-AMOUNT TO WS-USER-SELL-TOTAL
072700         END-IF
072800         PERFORM 2650-TRACK-SYMBOL
072900     ELSE
073000         ADD 1 TO WS-GRAND-REJECT-COUNT
073100     END-IF.
073200 2600-EXIT.
073300     EXIT.
073400******************************************************************
073500*    2650-TRACK-SYMBOL - ADD TRDL-SYMBOL TO THE SEEN-THIS-USER    *
073600*    TABLE IF NOT ALREADY THERE, SO THE UNIQUE-SYMBOL COUNT ON    *
073700*    THE SUBTOTAL LINE COUNTS EACH SYMBOL ONCE PER USER.          *
073800******************************************************************
073900 2650-TRACK-SYMBOL.
074000     SET WS-NOT-FOUND TO TRUE.
074100     MOVE 1 TO WS-SUB.
074200     PERFORM 2655-TEST-ONE-SYMBOL UNTIL WS-SUB > WS-SYMBOL-SEEN-COUNT.
074300     IF WS-NOT-FOUND
074400         ADD 1 TO WS-SYMBOL-SEEN-COUNT
074500         MOVE TRDL-SYMBOL TO WS-SYMBOL-SEEN (WS-SYMBOL-SEEN-COUNT)
074600         ADD 1 TO WS-USER-SYMBOL-COUNT
074700     END-IF.
074800 2650-EXIT.
074900     EXIT.
075000******************************************************************
075100*    2655-TEST-ONE-SYMBOL - ONE SUBSCRIPT'S WORTH OF THE LINEAR    *
075200*    SEARCH PERFORMED BY 2650-TRACK-SYMBOL.                        *
075300******************************************************************
075400 2655-TEST-ONE-SYMBOL.
075500     IF WS-SYMBOL-SEEN (WS-SUB) = TRDL-SYMBOL
075600         SET WS-FOUND TO TRUE
075700     END-IF.
075800     ADD 1 TO WS-SUB.
075900 2655-EXIT.
076000     EXIT.
076100******************************************************************
076200*    2700-USER-CONTROL-BREAK - PRINT THE SUBTOTAL AND PORTFOLIO   *
076300*    VALUATION LINES FOR THE USER JUST FINISHED, ROLL THE         *
076400*    SUBTOTALS INTO THE GRAND TOTALS, AND RESET FOR THE NEXT USER.*
076500******************************************************************
076600 2700-USER-CONTROL-BREAK.
076700     IF WS-USER-TRADE-COUNT = ZERO AND WS-USER-SYMBOL-COUNT = ZERO
076800         GO TO 2700-EXIT
076900     END-IF.
077000*
077100     COMPUTE WS-USER-GAIN-LOSS ROUNDED =
077200         WS-USER-SELL-TOTAL - WS-USER-BUY-TOTAL.
077300     IF WS-USER-BUY-TOTAL = ZERO
077400         MOVE ZERO TO WS-USER-GAIN-LOSS-PCT
077500     ELSE
077600         COMPUTE WS-PCT-QUOTIENT ROUNDED =
077700             WS-USER-GAIN-LOSS / WS-USER-BUY-TOTAL
077800         COMPUTE WS-USER-GAIN-LOSS-PCT ROUNDED =
077900             WS-PCT-QUOTIENT * 100
078000     END-IF.
078100*
078200     MOVE WS-PRIOR-USER-ID    TO RPTS-USER-ID.
078300     MOVE WS-USER-BUY-TOTAL   TO RPTS-BUY-TOTAL.
078400     MOVE WS-USER-SELL-TOTAL  TO RPTS-SELL-TOTAL.
078500     MOVE WS-USER-GAIN-LOSS   TO RPTS-GAIN-LOSS.
078600     MOVE WS-USER-GAIN-LOSS-PCT TO RPTS-GAIN-LOSS-PCT.
078700     MOVE WS-USER-TRADE-COUNT TO RPTS-TRADE-COUNT.
078800     MOVE WS-USER-SYMBOL-COUNT TO RPTS-SYMBOL-COUNT.
078900     WRITE TRDSUMRP-REC FROM WS-RPT-SUBTOTAL-LINE.
079000*
079100     PERFORM 2750-VALUE-PORTFOLIO.
079200     MOVE WS-PRIOR-USER-ID       TO RPTV-USER-ID.
079300     MOVE WS-PORTFOLIO-VALUE     TO RPTV-PORT-VALUE.
079400     MOVE WS-UNREAL-GAIN-LOSS    TO RPTV-UNREAL-GAIN-LOSS.
079500     MOVE WS-UNREAL-GAIN-LOSS-PCT TO RPTV-UNREAL-GAIN-LOSS-PCT.
079600     MOVE WS-CASH-PCT            TO RPTV-CASH-PCT.
079700     MOVE WS-INVESTED-PCT        TO RPTV-INVESTED-PCT.
079800     WRITE TRDSUMRP-REC FROM WS-RPT-VALUATION-LINE.
079900*
080000     ADD WS-USER-BUY-TOTAL  TO WS-GRAND-BUY-TOTAL.
080100     ADD WS-USER-SELL-TOTAL TO WS-GRAND-SELL-TOTAL.
080200     ADD WS-USER-GAIN-LOSS  TO WS-GRAND-GAIN-LOSS.
080300*
080400     MOVE ZERO TO WS-USER-BUY-TOTAL WS-USER-SELL-TOTAL.
080500     MOVE ZERO TO WS-USER-TRADE-COUNT WS-USER-SYMBOL-COUNT.
080600     MOVE ZERO TO WS-SYMBOL-SEEN-COUNT.
080700 2700-EXIT.
080800     EXIT.
080900******************************************************************
081000*    2750-VALUE-PORTFOLIO - PORTFOLIO VALUATION AND PER-USER      *
081100*    SUMMARY, SCANNING PRTM-TABLE FOR EVERY HOLDING ROW OWNED BY  *
081200*    THE JUST-FINISHED USER.                                     *
081300******************************************************************
081400 2750-VALUE-PORTFOLIO.
081500     MOVE ZERO TO WS-PORTFOLIO-VALUE WS-TOTAL-INVESTED.
081600     MOVE 1 TO WS-SUB.
081700     PERFORM 2755-CHECK-ONE-HOLDING UNTIL WS-SUB > PRTM-TABLE-COUNT.
081800*
081900     SET WS-NOT-FOUND TO TRUE.
082000     SEARCH ALL USRM-TABLE
082100         AT END
082200             SET WS-NOT-FOUND TO TRUE
082300         WHEN USRM-USER-ID (USRM-IX) = WS-PRIOR-USER-ID
082400             SET WS-FOUND TO TRUE
082500     END-SEARCH.
082600     IF WS-FOUND
082700         COMPUTE WS-TOTAL-ACCT-VALUE =
082800             USRM-CASH-BALANCE (USRM-IX) + WS-PORTFOLIO-VALUE
082900         COMPUTE WS-UNREAL-GAIN-LOSS ROUNDED =
083000             WS-PORTFOLIO-VALUE - WS-TOTAL-INVESTED
083100         IF WS-TOTAL-INVESTED = ZERO
083200             MOVE ZERO TO WS-UNREAL-GAIN-LOSS-PCT
083300         ELSE
083400             COMPUTE WS-PCT-QUOTIENT ROUNDED =
083500                 WS-UNREAL-GAIN-LOSS / WS-TOTAL-INVESTED
083600             COMPUTE WS-UNREAL-GAIN-LOSS-PCT ROUNDED =
083700                 WS-PCT-QUOTIENT * 100
083800         END-IF
083900         IF WS-TOTAL-ACCT-VALUE = ZERO
084000             MOVE ZERO TO WS-CASH-PCT
084100             MOVE ZERO TO WS-INVESTED-PCT
084200         ELSE
084300             COMPUTE WS-PCT-QUOTIENT ROUNDED =
084400                 USRM-CASH-BALANCE (USRM-IX) / WS-TOTAL-ACCT-VALUE
084500             COMPUTE WS-CASH-PCT ROUNDED = WS-PCT-QUOTIENT * 100
084600             COMPUTE WS-PCT-QUOTIENT ROUNDED =
084700                 WS-PORTFOLIO-VALUE / WS-TOTAL-ACCT-VALUE
084800             COMPUTE WS-INVESTED-PCT ROUNDED = WS-PCT-QUOTIENT * 100
084900         END-IF
085000     END-IF.
085100 2750-EXIT.
085200     EXIT.
085300******************************************************************
085400*    2755-CHECK-ONE-HOLDING - ONE SUBSCRIPT'S WORTH OF THE PRTM-    *
085500*    TABLE SCAN PERFORMED BY 2750-VALUE-PORTFOLIO.                  *
085600******************************************************************
085700 2755-CHECK-ONE-HOLDING.
085800     IF PRTM-USER-ID (WS-SUB) = WS-PRIOR-USER-ID AND
085900        PRTM-QUANTITY (WS-SUB) > ZERO
086000         PERFORM 2760-VALUE-ONE-HOLDING
086100     END-IF.
086200     ADD 1 TO WS-SUB.
086300 2755-EXIT.
086400     EXIT.
086500******************************************************************
086600*    2760-VALUE-ONE-HOLDING - CURRENT-VALUE/TOTAL-COST FOR ONE    *
086700*    HOLDING ROW, LOOKING UP THE STOCK'S CURRENT PRICE BY SYMBOL. *
086800******************************************************************
086900 2760-VALUE-ONE-HOLDING.
087000     SET WS-NOT-FOUND TO TRUE.
087100     SEARCH ALL STKM-TABLE
087200         AT END
087300             SET WS-NOT-FOUND TO TRUE
087400         WHEN STKM-SYMBOL (STKM-IX) = PRTM-SYMBOL (WS-SUB)
087500             SET WS-FOUND TO TRUE
087600     END-SEARCH.
087700     IF WS-FOUND
087800         COMPUTE WS-CURRENT-VALUE ROUNDED =
087900             STKM-CURRENT-PRICE (STKM-IX) * PRTM-QUANTITY (WS-SUB)
088000         COMPUTE WS-HOLDING-COST ROUNDED =
088100             PRTM-AVERAGE-COST (WS-SUB) * PRTM-QUANTITY (WS-SUB)
088200         ADD WS-CURRENT-VALUE TO WS-PORTFOLIO-VALUE
088300         ADD WS-HOLDING-COST  TO WS-TOTAL-INVESTED
088400     END-IF.
088500 2760-EXIT.
088600     EXIT.
088700******************************************************************
088800*    2900-PRINT-REJECT - REJECT LISTING LINE FOR A REQUEST THAT   *
088900*    NEVER REACHED TRDBUY/TRDSEL.                                 *
089000******************************************************************
089100 2900-PRINT-REJECT.
089200     MOVE TRQR-USER-ID   TO RPTR-USER-ID.
089300     MOVE TRQR-SYMBOL    TO RPTR-SYMBOL.
089400     MOVE TRQR-TRADE-TYPE TO RPTR-TYPE.
089500     WRITE TRDSUMRP-REC FROM WS-RPT-REJECT-LINE.
089600     ADD 1 TO WS-GRAND-REJECT-COUNT.
089700     MOVE RPTR-REASON TO LOGMSG-TEXT.
089800     PERFORM 9900-DISPLAY-LOG.
089900 2900-EXIT.
090000     EXIT.
090100******************************************************************
090200*    3000-FINISH-RUN - FINAL TOTALS LINE, MASTER REWRITES, CLOSE  *
090300*    ALL FILES.                                                   *
090400******************************************************************
090500 3000-FINISH-RUN.
090600     PERFORM 3100-WRITE-FINAL-TOTALS.
090700     PERFORM 3200-REWRITE-STOCK-MASTER.
090800     PERFORM 3300-REWRITE-USER-MASTER.
090900     PERFORM 3400-REWRITE-PORTFOLIO-MASTER.
091000     CLOSE USER-MSTR-FILE
091100           STOCK-MSTR-FILE
091200           PORT-MSTR-FILE
091300           TRADE-REQ-FILE
091400           TRADE-LDG-FILE
091500           TRADE-RPT-FILE.
091600 3000-EXIT.
091700     EXIT.
091800******************************************************************
091900*    3100-WRITE-FINAL-TOTALS - GRAND TOTALS ACROSS ALL USERS AND  *
092000*    THE RUN'S REJECTED-REQUEST COUNT.                            *
092100******************************************************************
092200 3100-WRITE-FINAL-TOTALS.
092300     MOVE WS-GRAND-BUY-TOTAL   TO RPTF-BUY-TOTAL.
092400     MOVE WS-GRAND-SELL-TOTAL  TO RPTF-SELL-TOTAL.
092500     MOVE WS-GRAND-GAIN-LOSS   TO RPTF-GAIN-LOSS.
092600     STRING 'RUN GAIN/LOSS=' WS-GRAND-GAIN-LOSS-WHOLE '.'
092700            WS-GRAND-GAIN-LOSS-DECML
092800         DELIMITED BY SIZE INTO LOGMSG-TEXT.
092900     PERFORM 9900-DISPLAY-LOG.
093000     MOVE WS-GRAND-TRADE-COUNT TO RPTF-TRADE-COUNT.
093100     MOVE WS-GRAND-REJECT-COUNT TO RPTF-REJECT-COUNT.
093200     WRITE TRDSUMRP-REC FROM WS-RPT-FINAL-LINE.
093300 3100-EXIT.
093400     EXIT.
093500******************************************************************
093600*    3200-REWRITE-STOCK-MASTER - STKM-TABLE CARRIES ANY PRICE/    *
093700*    DAY-HIGH/DAY-LOW/PREVIOUS-CLOSE CHANGES POSTED BY STKUPD.    *
093800******************************************************************
093900 3200-REWRITE-STOCK-MASTER.
094000     CLOSE STOCK-MSTR-FILE.
094100     OPEN OUTPUT STOCK-MSTR-FILE.
094200     MOVE 1 TO WS-SUB.
094300     PERFORM 3250-REWRITE-ONE-STOCK UNTIL WS-SUB > STKM-TABLE-COUNT.
094400     CLOSE STOCK-MSTR-FILE.
094500 3200-EXIT.
094600     EXIT.
094700******************************************************************
094800*    3250-REWRITE-ONE-STOCK - ONE STKM-TABLE ROW BACK TO DISK.      *
094900******************************************************************
095000 3250-REWRITE-ONE-STOCK.
095100     MOVE STKM-TABLE (WS-SUB) TO STKM-RECORD.
095200     WRITE STKM-RECORD.
095300     ADD 1 TO WS-SUB.
095400 3250-EXIT.
095500     EXIT.
095600******************************************************************
095700*    3300-REWRITE-USER-MASTER - USRM-TABLE CARRIES CASH-BALANCE   *
095800*    CHANGES POSTED BY TRDBUY/TRDSEL.                             *
095900******************************************************************
096000 3300-REWRITE-USER-MASTER.
096100     CLOSE USER-MSTR-FILE.
096200     OPEN OUTPUT USER-MSTR-FILE.
096300     MOVE 1 TO WS-SUB.
096400     PERFORM 3350-REWRITE-ONE-USER UNTIL WS-SUB > USRM-TABLE-COUNT.
096500     CLOSE USER-MSTR-FILE.
096600 3300-EXIT.
096700     EXIT.
096800******************************************************************
096900*    3350-REWRITE-ONE-USER - ONE USRM-TABLE ROW BACK TO DISK.       *
097000******************************************************************
097100 3350-REWRITE-ONE-USER.
097200     MOVE USRM-TABLE (WS-SUB) TO USRM-RECORD.
097300     WRITE USRM-RECORD.
097400     ADD 1 TO WS-SUB.
097500 3350-EXIT.
097600     EXIT.
097700******************************************************************
097800*    3400-REWRITE-PORTFOLIO-MASTER - PRTM-TABLE CARRIES ADDED,    *
097900*    CHANGED AND (BY SKIPPING THEM HERE) DELETED HOLDING ROWS.    *
098000*    A ROW MARKED 'DELETED ' BY 2500-DISPATCH-SELL, OR LEFT AT    *
098100*    ZERO QUANTITY, IS DROPPED FROM THE REWRITTEN MASTER.         *
098200******************************************************************
098300 3400-REWRITE-PORTFOLIO-MASTER.
098400     CLOSE PORT-MSTR-FILE.
098500     OPEN OUTPUT PORT-MSTR-FILE.
098600     MOVE 1 TO WS-SUB.
098700     PERFORM 3450-REWRITE-ONE-HOLDING UNTIL WS-SUB > PRTM-TABLE-COUNT.
098800     CLOSE PORT-MSTR-FILE.
098900 3400-EXIT.
099000     EXIT.
099100******************************************************************
099200*    3450-REWRITE-ONE-HOLDING - ONE PRTM-TABLE ROW BACK TO DISK,    *
099300*    UNLESS IT WAS DROPPED BY A FULL LIQUIDATION THIS RUN.          *
099400******************************************************************
099500 3450-REWRITE-ONE-HOLDING.
099600     IF PRTM-SYMBOL (WS-SUB) NOT = 'DELETED   ' AND
099700        PRTM-QUANTITY (WS-SUB) > ZERO
099800         MOVE PRTM-TABLE (WS-SUB) TO PRTM-RECORD
099900         WRITE PRTM-RECORD
100000     END-IF.
100100     ADD 1 TO WS-SUB.
100200 3450-EXIT.
100300     EXIT.
100400******************************************************************
100500*    9900-DISPLAY-LOG - RUN LOG LINE, REPLACES THE OLD TRADEDESK  *
100600*    SCREEN'S LOG WRITE (NO ONLINE MONITOR IN A BATCH JOB STEP)   *
100700******************************************************************
100800 9900-DISPLAY-LOG.
100900     DISPLAY LOGMSG.
101000 9900-EXIT.
101100     EXIT.
