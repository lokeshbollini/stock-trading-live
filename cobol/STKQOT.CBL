000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    (c) TRIDENT ONLINE BROKERAGE SERVICES - IN-HOUSE DEVELOPMENT*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF TRIDENT OLBS *
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR  *
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.                   *
000700*                                                                *
000800*    #IDENT "@(#) batch/TRDBOOK/STKQOT.CBL  $REVISION: 1.6 $"    *
000900******************************************************************
001000 PROGRAM-ID.    STKQOT.
001100 AUTHOR.        T DEVERAUX.
001200 INSTALLATION.  TRIDENT ONLINE BROKERAGE SERVICES - DATA CENTER.
001300 DATE-WRITTEN.  04/19/1994.
001400 DATE-COMPILED.
001500 SECURITY.      TRIDENT OLBS INTERNAL USE ONLY.
001600******************************************************************
001700*    STKQOT - STOCK MASTER LOOKUP VALIDATION, STALE-QUOTE CHECK  *
001800*    AND PRICE-CHANGE CALCULATION.  TRDRUN SEARCHES ITS OWN      *
001900*    IN-MEMORY STOCK TABLE AND PASSES THIS PROGRAM THE ROW (IF   *
002000*    ANY) IT FOUND FOR THE REQUESTED SYMBOL; THIS PROGRAM DOES   *
002100*    NOT DO ITS OWN FILE I/O.  IT DECIDES WHETHER THE SYMBOL IS  *
002200*    TRADEABLE AND HOW STALE/CHANGED ITS QUOTE IS.               *
002300******************************************************************
002400*    CHANGE LOG                                                 *
002500*    ----------                                                 *
002600*    04/19/94  TXD  ORIGINAL VERSION, CONVERTED FROM THE OLD     *
002700*                   TRADEDESK QUOTE-LOOKUP SCREEN                *
002800*    08/02/94  TXD  ADDED THE ACTIVE-FLAG CHECK - INACTIVE FUNDS *
002900*                   WERE STILL PRICING TRADES, HELP DESK #TOB-51*
003000*    02/11/95  RPB  ADDED THE STALE-QUOTE CHECK FOR THE NEW      *
003100*                   INTRADAY TRADE WINDOW FEATURE               *
003200*    09/21/98  RPB  Y2K - TIMESTAMP COMPARE WIDENED TO 4-DIGIT   *
003300*                   CENTURY/YEAR, NO OTHER LOGIC CHANGE          *
003400*    06/30/00  KLM  UNIT TESTED AGAINST THE Y2K TEST DECK, NO    *
003500*                   FINDINGS                                    *
003600*    04/03/03  KLM  RENAMED FROM TRIDENT'S QUOTE FILE TO THE     *
003700*                   STOCK MASTER LAYOUT SHARED WITH TRDRUN       *
003800*    10/22/05  JHS  ADDED PRICE-CHANGE / PRICE-CHANGE-PCT OUTPUT *
003900*                   FOR THE NEW DAILY MOVERS REPORT REQUEST      *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*    RETURN CODE VALUES - SAME NUMBERING HABIT AS THE OLD        *
005000*    TRADEDESK SCREENS' "APPL-RETURN-CODE" CONVENTION            *
005100******************************************************************
005200 77  REC-FOUND-ACTIVE              PIC S9(09) COMP-5 VALUE 1.
005300 77  REC-NOT-FOUND                 PIC S9(09) COMP-5 VALUE 2.
005400 77  REC-FOUND-INACTIVE            PIC S9(09) COMP-5 VALUE 3.
005500******************************************************************
005600*    TIMESTAMPS BROKEN OUT FOR THE ELAPSED-MINUTES STALE COMPARE *
005700******************************************************************
005800 01  WS-NOW-TS-WORK                PIC 9(14).
005900 01  WS-NOW-TS-BROKEN REDEFINES WS-NOW-TS-WORK.
006000     05  WS-NOW-CCYYMMDD           PIC 9(08).
006100     05  WS-NOW-HH                 PIC 9(02).
006200     05  WS-NOW-MI                 PIC 9(02).
006300     05  WS-NOW-SS                 PIC 9(02).
006400 01  WS-QUOTE-TS-WORK              PIC 9(14).
006500 01  WS-QUOTE-TS-BROKEN REDEFINES WS-QUOTE-TS-WORK.
006600     05  WS-QUOTE-CCYYMMDD         PIC 9(08).
006700     05  WS-QUOTE-HH               PIC 9(02).
006800     05  WS-QUOTE-MI               PIC 9(02).
006900     05  WS-QUOTE-SS               PIC 9(02).
007000******************************************************************
007100*    ELAPSED-MINUTES WORK AREA - COARSE, SAME-DAY MINUTES ONLY.  *
007200*    A QUOTE CARRIED OVER FROM A PRIOR CALENDAR DAY IS ALWAYS    *
007300*    TREATED AS STALE WITHOUT DOING THE SUBTRACTION.             *
007400******************************************************************
007500 01  WS-NOW-MINUTES                PIC S9(09) COMP-5.
007600 01  WS-QUOTE-MINUTES              PIC S9(09) COMP-5.
007700 01  WS-ELAPSED-MINUTES            PIC S9(09) COMP-5.
007800******************************************************************
007900*    PRICE-CHANGE INTERMEDIATE WORK - 4-DECIMAL QUOTIENT BEFORE  *
008000*    THE TIMES-100 SCALE-UP, PER THE HOUSE ROUNDING STANDARD     *
008100******************************************************************
008200 01  WS-PCT-QUOTIENT               PIC S9(07)V9999.
008300*    ALTERNATE VIEW - FLAT 11-DIGIT INTEGER, SO 2300-CALC-PRICE-  *
008400*    CHANGE CAN SIZE-GUARD THE QUOTIENT AGAINST A NEAR-ZERO       *
008500*    PREVIOUS-CLOSE WITHOUT AN ON SIZE ERROR CLAUSE                *
008600 01  WS-PCT-QUOTIENT-E REDEFINES WS-PCT-QUOTIENT PIC S9(11).
008700******************************************************************
008800 LINKAGE SECTION.
008900 01  STKQOT-FOUND-SW               PIC X(01).
009000     88  STKQOT-SYMBOL-FOUND           VALUE 'Y'.
009100     COPY STKMAS.
009200 01  STKQOT-NOW-TS                 PIC 9(14).
009300 01  STKQOT-STALE-MINUTES          PIC S9(05) COMP-5.
009400 01  STKQOT-RETURN-CODE            PIC S9(09) COMP-5.
009500 01  STKQOT-STALE-SW               PIC X(01).
009600     88  STKQOT-IS-STALE               VALUE 'Y'.
009700 01  STKQOT-PRICE-CHANGE           PIC S9(17)V99.
009800 01  STKQOT-PRICE-CHANGE-PCT       PIC S9(07)V9999.
009900******************************************************************
010000 PROCEDURE DIVISION USING STKQOT-FOUND-SW
010100                          STKM-RECORD
010200                          STKQOT-NOW-TS
010300                          STKQOT-STALE-MINUTES
010400                          STKQOT-RETURN-CODE
010500                          STKQOT-STALE-SW
010600                          STKQOT-PRICE-CHANGE
010700                          STKQOT-PRICE-CHANGE-PCT.
010800******************************************************************
010900 0100-START-STKQOT.
011000     MOVE 'N' TO STKQOT-STALE-SW.
011100     MOVE ZERO TO STKQOT-PRICE-CHANGE.
011200     MOVE ZERO TO STKQOT-PRICE-CHANGE-PCT.
011300     IF NOT STKQOT-SYMBOL-FOUND
011400         MOVE REC-NOT-FOUND TO STKQOT-RETURN-CODE
011500         GO TO 0100-EXIT
011600     END-IF.
011700     IF STKM-NOT-ACTIVE
011800         MOVE REC-FOUND-INACTIVE TO STKQOT-RETURN-CODE
011900         GO TO 0100-EXIT
012000     END-IF.
012100     MOVE REC-FOUND-ACTIVE TO STKQOT-RETURN-CODE.
012200     PERFORM 2200-CHECK-STALE THRU 2200-EXIT.
012300     PERFORM 2300-CALC-PRICE-CHANGE THRU 2300-EXIT.
012400 0100-EXIT.
012500     EXIT PROGRAM.
012600******************************************************************
012700*    2200-CHECK-STALE - QUOTE OLDER THAN N MINUTES IS STALE.     *
012800*    ANY CROSS-CALENDAR-DAY QUOTE IS TREATED AS STALE OUTRIGHT.  *
012900******************************************************************
013000 2200-CHECK-STALE.
013100     MOVE STKQOT-NOW-TS TO WS-NOW-TS-WORK.
013200     MOVE STKM-LAST-UPD-TS TO WS-QUOTE-TS-WORK.
013300     IF STKM-LAST-UPD-TS = ZERO
013400         SET STKQOT-IS-STALE TO TRUE
013500         GO TO 2200-EXIT
013600     END-IF.
013700     IF WS-NOW-CCYYMMDD NOT = WS-QUOTE-CCYYMMDD
013800         SET STKQOT-IS-STALE TO TRUE
013900         GO TO 2200-EXIT
014000     END-IF.
014100     COMPUTE WS-NOW-MINUTES =
014200         (WS-NOW-HH * 60) + WS-NOW-MI.
014300     COMPUTE WS-QUOTE-MINUTES =
014400         (WS-QUOTE-HH * 60) + WS-QUOTE-MI.
014500     COMPUTE WS-ELAPSED-MINUTES = WS-NOW-MINUTES - WS-QUOTE-MINUTES.
014600     IF WS-ELAPSED-MINUTES > STKQOT-STALE-MINUTES
014700         SET STKQOT-IS-STALE TO TRUE
014800     END-IF.
014900 2200-EXIT.
015000     EXIT.
015100******************************************************************
015200*    2300-CALC-PRICE-CHANGE - CURRENT LESS PREVIOUS CLOSE, AND   *
015300*    THE PERCENT OF PREVIOUS CLOSE IT REPRESENTS.  ZERO WHEN NO  *
015400*    PREVIOUS CLOSE IS ON FILE YET, PER THE HOUSE ZERO-GUARD.    *
015500******************************************************************
015600 2300-CALC-PRICE-CHANGE.
015700     IF STKM-PREVIOUS-CLOSE = ZERO
015800         MOVE ZERO TO STKQOT-PRICE-CHANGE
015900         MOVE ZERO TO STKQOT-PRICE-CHANGE-PCT
016000         GO TO 2300-EXIT
016100     END-IF.
016200     COMPUTE STKQOT-PRICE-CHANGE ROUNDED =
016300         STKM-CURRENT-PRICE - STKM-PREVIOUS-CLOSE.
016400     COMPUTE WS-PCT-QUOTIENT ROUNDED =
016500         STKQOT-PRICE-CHANGE / STKM-PREVIOUS-CLOSE.
016600     IF WS-PCT-QUOTIENT-E > 999990000 OR
016700        WS-PCT-QUOTIENT-E < -999990000
016800         MOVE ZERO TO STKQOT-PRICE-CHANGE-PCT
016900         GO TO 2300-EXIT
017000     END-IF.
017100     COMPUTE STKQOT-PRICE-CHANGE-PCT ROUNDED =
017200         WS-PCT-QUOTIENT * 100.
017300 2300-EXIT.
017400     EXIT.
