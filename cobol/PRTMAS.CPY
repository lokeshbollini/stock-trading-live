000100******************************************************************
000200*    PRTMAS  -  PORTFOLIO HOLDING RECORD LAYOUT                  *
000300*    ONE ROW PER (USER, SYMBOL) HOLDING WITH WEIGHTED AVG COST   *
000400******************************************************************
000500*    04/12/03  TXD  NEW LAYOUT - THE OLD CUST-FILE HELD ONE FUND  *
000600*                   PER ACCOUNT, THIS RUN NEEDS PER-SYMBOL        *
000700*                   HOLDINGS                                     *
000800*    03/02/04  RPB  SPLIT OUT OF CUST-FILE SO ONE USER CAN HOLD  *
000900*                   MORE THAN ONE SYMBOL                         *
001000******************************************************************
001100 01  PRTM-RECORD.
001200     05  PRTM-USER-ID              PIC 9(09).
001300     05  PRTM-SYMBOL               PIC X(10).
001400     05  PRTM-QUANTITY             PIC S9(09).
001500     05  PRTM-AVERAGE-COST         PIC S9(17)V99.
001600     05  FILLER                    PIC X(05).
