000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    (c) TRIDENT ONLINE BROKERAGE SERVICES - IN-HOUSE DEVELOPMENT*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF TRIDENT OLBS *
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR  *
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.                   *
000700*                                                                *
000800*    #IDENT "@(#) batch/TRDBOOK/STKUPD.CBL  $REVISION: 1.4 $"    *
000900******************************************************************
001000 PROGRAM-ID.    STKUPD.
001100 AUTHOR.        T DEVERAUX.
001200 INSTALLATION.  TRIDENT ONLINE BROKERAGE SERVICES - DATA CENTER.
001300 DATE-WRITTEN.  04/19/1994.
001400 DATE-COMPILED.
001500 SECURITY.      TRIDENT OLBS INTERNAL USE ONLY.
001600******************************************************************
001700*    STKUPD - STOCK MASTER PRICE / DAY-HIGH / DAY-LOW MAINTENANCE*
001800*    CALLED ONCE FOR EVERY STOCK MASTER ROW TOUCHED BY A TRADE   *
001900*    DURING THE TRDRUN BATCH RUN.  APPLIES THE CURRENT-PRICE     *
002000*    ALREADY ON THE ROW AS THE "INCOMING" QUOTE FOR THE PURPOSE  *
002100*    OF DAY-HIGH/DAY-LOW TRACKING AND ROLLS THE PREVIOUS-CLOSE   *
002200*    FORWARD WHEN THE SUPPLIED RUN DATE SHOWS A NEW TRADING DAY  *
002300*    HAS STARTED SINCE THE ROW WAS LAST TOUCHED.  NO LIVE QUOTE  *
002400*    FEED IS READ HERE - THE FEED VENDOR INTERFACE IS A SEPARATE *
002500*    ON-LINE SUBSYSTEM AND IS NOT PART OF THIS BATCH SUITE.      *
002600******************************************************************
002700*    CHANGE LOG                                                 *
002800*    ----------                                                 *
002900*    04/19/94  TXD  ORIGINAL VERSION, CONVERTED FROM THE OLD     *
003000*                   TRADEDESK QUOTE-UPDATE SCREEN                *
003100*    08/02/94  TXD  DAY-HIGH/DAY-LOW WERE NOT BEING INITIALIZED  *
003200*                   ON THE FIRST TOUCH OF A NEW SYMBOL - FIXED   *
003300*    02/11/95  RPB  ADDED THE ROLLOVER TEST AGAINST THE RUN DATE *
003400*                   PARM INSTEAD OF THE OLD "IS IT MIDNIGHT YET" *
003500*                   WALL CLOCK CHECK - HELP DESK TKT #TOB-0447   *
003600*    09/21/98  RPB  Y2K - STKM-LAST-UPD-TS WIDENED TO A 4-DIGIT  *
003700*                   CENTURY/YEAR BY THE STKMAS COPYBOOK CHANGE,  *
003800*                   THIS PROGRAM NEEDED NO LOGIC CHANGE          *
003900*    01/14/99  RPB  RUN DATE PARM CONFIRMED CCYYMMDD FORMAT WITH *
004000*                   OPERATIONS FOR THE Y2K CUTOVER, NO CODE CHG  *
004100*    06/30/00  KLM  UNIT TESTED AGAINST THE Y2K TEST DECK, NO    *
004200*                   FINDINGS                                    *
004300*    04/03/03  KLM  RENAMED FROM TRIDENT'S QUOTE FILE TO THE     *
004400*                   STOCK MASTER LAYOUT SHARED WITH TRDRUN       *
004500*    11/07/06  JHS  DAY-LOW COMPARE WAS USING > INSTEAD OF <,    *
004600*                   NEVER TRIPPED BECAUSE OF THE ZERO-INIT CASE, *
004700*                   HELP DESK TKT #TOB-1188                     *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*    RUN DATE BROKEN OUT FOR THE ROLLOVER COMPARE                *
005800******************************************************************
005900 01  WS-RUN-DATE-WORK              PIC 9(08).
006000 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.
006100     05  WS-RUN-CCYY               PIC 9(04).
006200     05  WS-RUN-MM                 PIC 9(02).
006300     05  WS-RUN-DD                 PIC 9(02).
006400******************************************************************
006500*    STORED-DATE COMPARE AREA - ALTERNATE NUMERIC/ALPHA VIEW SO  *
006600*    THE ROLLOVER TRACE MESSAGE IN 2000-UPDATE-PRICE CAN STRING  *
006700*    THE STORED DATE INTO THE LOG LINE WITHOUT A REFORMAT MOVE   *
006800******************************************************************
006900 01  WS-STORED-DATE-NUM            PIC 9(08).
007000 01  WS-STORED-DATE-ALPHA REDEFINES WS-STORED-DATE-NUM PIC X(08).
007100******************************************************************
007200*    LOG MESSAGE DEFINITIONS - HOUSE STYLE CARRIED FROM THE OLD  *
007300*    TRADEDESK ONLINE SCREENS                                    *
007400******************************************************************
007500 01  LOGMSG.
007600     05  FILLER                    PIC X(09) VALUE 'STKUPD =>'.
007700     05  LOGMSG-TEXT               PIC X(50).
007800******************************************************************
007900*    WORK COUNTERS - EVERY COUNTER/FLAG IN THIS SHOP IS BINARY   *
008000******************************************************************
008100 01  WS-ROLLOVER-SW                PIC S9(04) COMP-5 VALUE ZERO.
008200     88  WS-ROLLOVER-DUE               VALUE 1.
008300 77  WS-CALLS-THIS-RUN             PIC S9(09) COMP-5 VALUE ZERO.
008400******************************************************************
008500 LINKAGE SECTION.
008600 01  STKUPD-RUN-DATE               PIC 9(08).
008700     COPY STKMAS.
008800 01  STKUPD-RETURN-CODE            PIC S9(09) COMP-5.
008900     88  STKUPD-OK                     VALUE 0.
009000     88  STKUPD-BAD-PARM               VALUE 8.
009100******************************************************************
009200 PROCEDURE DIVISION USING STKUPD-RUN-DATE
009300                          STKM-RECORD
009400                          STKUPD-RETURN-CODE.
009500******************************************************************
009600 0100-START-STKUPD.
009700     ADD 1 TO WS-CALLS-THIS-RUN.
009800     MOVE 0 TO STKUPD-RETURN-CODE.
009900     IF STKUPD-RUN-DATE = ZERO
010000         MOVE 8 TO STKUPD-RETURN-CODE
010100         MOVE 'BAD RUN DATE PARM' TO LOGMSG-TEXT
010200         PERFORM 9900-DISPLAY-LOG
010300         GO TO 0100-EXIT
010400     END-IF.
010500     MOVE STKUPD-RUN-DATE TO WS-RUN-DATE-WORK.
010600     PERFORM 2000-UPDATE-PRICE.
010700 0100-EXIT.
010800     EXIT PROGRAM.
010900******************************************************************
011000*    2000-UPDATE-PRICE - NEW-TRADING-DAY ROLLOVER PLUS DAY-HIGH  *
011100*    AND DAY-LOW TRACKING.  "THE NEW PRICE" IS ALWAYS THE PRICE  *
011200*    ALREADY SITTING IN STKM-CURRENT-PRICE - THIS BATCH HAS NO   *
011300*    LIVE FEED, IT ONLY RE-BOOKS THE BOOKKEEPING FOR THE DAY THE *
011400*    QUOTE WAS ACTUALLY USED TO PRICE A TRADE.                   *
011500******************************************************************
011600 2000-UPDATE-PRICE.
011700     MOVE 0 TO WS-ROLLOVER-SW.
011800     IF STKM-LAST-UPD-TS = ZERO
011900         SET WS-ROLLOVER-DUE TO TRUE
012000     ELSE
012100         MOVE STKM-UPD-CCYY TO WS-STORED-DATE-NUM (1:4)
012200         MOVE STKM-UPD-MM   TO WS-STORED-DATE-NUM (5:2)
012300         MOVE STKM-UPD-DD   TO WS-STORED-DATE-NUM (7:2)
012400         IF WS-RUN-DATE-WORK > WS-STORED-DATE-NUM
012500             SET WS-ROLLOVER-DUE TO TRUE
012600             STRING 'ROLLOVER - STORED DATE WAS ' WS-STORED-DATE-ALPHA
012700                 DELIMITED BY SIZE INTO LOGMSG-TEXT
012800             PERFORM 9900-DISPLAY-LOG
012900         END-IF
013000     END-IF.
013100*
013200     IF WS-ROLLOVER-DUE
013300         MOVE STKM-CURRENT-PRICE TO STKM-PREVIOUS-CLOSE
013400         MOVE 'NEW TRADING DAY - PREV CLOSE ROLLED' TO LOGMSG-TEXT
013500         PERFORM 9900-DISPLAY-LOG
013600     END-IF.
013700*
013800     IF STKM-DAY-HIGH = ZERO OR
013900        STKM-CURRENT-PRICE > STKM-DAY-HIGH
014000         MOVE STKM-CURRENT-PRICE TO STKM-DAY-HIGH
014100     END-IF.
014200     IF STKM-DAY-LOW = ZERO OR
014300        STKM-CURRENT-PRICE < STKM-DAY-LOW
014400         MOVE STKM-CURRENT-PRICE TO STKM-DAY-LOW
014500     END-IF.
014600*
014700     MOVE WS-RUN-CCYY TO STKM-UPD-CCYY.
014800     MOVE WS-RUN-MM   TO STKM-UPD-MM.
014900     MOVE WS-RUN-DD   TO STKM-UPD-DD.
015000     IF WS-ROLLOVER-DUE
015100         MOVE ZERO TO STKM-UPD-HHMMSS
015200     END-IF.
015300 2000-EXIT.
015400     EXIT.
015500******************************************************************
015600*    9900-DISPLAY-LOG - RUN LOG LINE, REPLACES THE OLD TRADEDESK *
015700*    SCREEN'S LOG WRITE (NO ONLINE MONITOR IN A BATCH JOB STEP)  *
015800******************************************************************
015900 9900-DISPLAY-LOG.
016000     DISPLAY LOGMSG.
016100 9900-EXIT.
016200     EXIT.
