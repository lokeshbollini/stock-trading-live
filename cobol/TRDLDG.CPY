000100******************************************************************
000200*    TRDLDG  -  TRADE LEDGER RECORD LAYOUT (APPEND-ONLY OUTPUT)  *
000300*    ONE ROW WRITTEN PER TRADE EXECUTED, NEVER UPDATED OR DELETED*
000400******************************************************************
000500*    04/12/03  TXD  ORIGINAL LAYOUT FOR THE LEDGER CONVERSION -   *
000600*                   REPLACES THE OLD BUY/SELL SCREENS' LOG LINE  *
000700*                   AUDIT TRAIL WITH A REAL OUTPUT FILE          *
000800*    11/18/03  TXD  ADDED TRDL-COMMISSION AFTER BROKERAGE DESK   *
000900*                   ASKED FOR COMMISSION TO SHOW SEPARATELY      *
001000******************************************************************
001100 01  TRDL-RECORD.
001200     05  TRDL-TRADE-ID             PIC 9(09).
001300     05  TRDL-USER-ID              PIC 9(09).
001400     05  TRDL-SYMBOL               PIC X(10).
001500     05  TRDL-TRADE-TYPE           PIC X(04).
001600     05  TRDL-QUANTITY             PIC S9(09).
001700     05  TRDL-PRICE                PIC S9(17)V99.
001800     05  TRDL-TOTAL-AMOUNT         PIC S9(17)V99.
001900     05  TRDL-COMMISSION           PIC S9(17)V99.
002000     05  TRDL-STATUS               PIC X(09).
002100         88  TRDL-COMPLETED            VALUE 'COMPLETED'.
002200         88  TRDL-PENDING              VALUE 'PENDING  '.
002300         88  TRDL-CANCELLED            VALUE 'CANCELLED'.
002400         88  TRDL-FAILED               VALUE 'FAILED   '.
002500     05  TRDL-EXECUTED-TS          PIC 9(14).
002600     05  FILLER                    PIC X(05).
002700******************************************************************
002800*    ALTERNATE VIEW - EXECUTION TIMESTAMP PICKED APART SO THE    *
002900*    2700-BUILD-LEDGER-ROW "POSTED" LOG LINE IN TRDBUY/TRDSEL    *
003000*    CAN SHOW THE POST TIME WITHOUT A SEPARATE UNSTRING          *
003100******************************************************************
003200 01  TRDL-EXEC-TS-BROKEN REDEFINES TRDL-EXECUTED-TS.
003300     05  TRDL-EXEC-CCYY            PIC 9(04).
003400     05  TRDL-EXEC-MM              PIC 9(02).
003500     05  TRDL-EXEC-DD              PIC 9(02).
003600     05  TRDL-EXEC-HHMMSS          PIC 9(06).
