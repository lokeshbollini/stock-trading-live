000100******************************************************************
000200*    USRMAS  -  USER MASTER RECORD LAYOUT                        *
000300*    ACCOUNT-LEVEL CASH BALANCE AND PROFILE FOR ONE TRADING USER *
000400******************************************************************
000500*    04/12/03  TXD  ORIGINAL LAYOUT FOR THE CUST CONVERSION      *
000600*    03/02/04  RPB  ADDED USRM-ROLE AND USRM-ACTIVE-SW FOR THE   *
000700*                   ADMIN/USER SPLIT REQUESTED BY ACCT SVCS      *
000800******************************************************************
000900 01  USRM-RECORD.
001000     05  USRM-USER-ID              PIC 9(09).
001100     05  USRM-USERNAME             PIC X(30).
001200     05  USRM-EMAIL                PIC X(50).
001300     05  USRM-FIRST-NAME           PIC X(30).
001400     05  USRM-LAST-NAME            PIC X(30).
001500     05  USRM-CASH-BALANCE         PIC S9(13)V99.
001600     05  USRM-ROLE                 PIC X(10).
001700         88  USRM-ROLE-USER            VALUE 'USER      '.
001800         88  USRM-ROLE-ADMIN           VALUE 'ADMIN     '.
001900     05  USRM-ACTIVE-SW            PIC X(01).
002000         88  USRM-IS-ACTIVE            VALUE 'Y'.
002100         88  USRM-NOT-ACTIVE           VALUE 'N'.
002200     05  FILLER                    PIC X(05).
002300******************************************************************
002400*    ALTERNATE VIEW - CASH BALANCE PICKED APART FOR THE REJECT/  *
002500*    OVERDRAWN MESSAGE TEXT BUILT IN TRDBUY 2900-REJECT-REQUEST  *
002600******************************************************************
002700 01  USRM-CASH-DIGITS REDEFINES USRM-CASH-BALANCE.
002800     05  USRM-CASH-WHOLE           PIC 9(13).
002900     05  USRM-CASH-DECML           PIC 9(02).
