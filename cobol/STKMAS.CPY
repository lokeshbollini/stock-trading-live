000100******************************************************************
000200*    STKMAS  -  STOCK MASTER RECORD LAYOUT                       *
000300*    ONE ROW PER TRADEABLE SYMBOL - CURRENT QUOTE AND DAY RANGE  *
000400******************************************************************
000500*    04/12/03  TXD  ORIGINAL LAYOUT FOR THE QUOTE CONVERSION     *
000600*    11/18/03  TXD  ADDED STKM-DAY-HIGH / STKM-DAY-LOW PER PRICE *
000700*                   FEED VENDOR RENEWAL REQUEST                  *
000800*    06/07/04  RPB  ADDED STKM-LAST-UPD-TS (WAS DATE ONLY) SO    *
000900*                   THE STALE QUOTE CHECK CAN GO BELOW ONE DAY   *
001000******************************************************************
001100 01  STKM-RECORD.
001200     05  STKM-STOCK-ID             PIC 9(09).
001300     05  STKM-SYMBOL               PIC X(10).
001400     05  STKM-COMPANY-NAME         PIC X(40).
001500     05  STKM-CURRENT-PRICE        PIC S9(17)V99.
001600     05  STKM-PREVIOUS-CLOSE       PIC S9(17)V99.
001700     05  STKM-DAY-HIGH             PIC S9(17)V99.
001800     05  STKM-DAY-LOW              PIC S9(17)V99.
001900     05  STKM-VOLUME               PIC 9(15).
002000     05  STKM-LAST-UPD-TS          PIC 9(14).
002100     05  STKM-ACTIVE-SW            PIC X(01).
002200         88  STKM-IS-ACTIVE            VALUE 'Y'.
002300         88  STKM-NOT-ACTIVE           VALUE 'N'.
002400     05  FILLER                    PIC X(05).
002500******************************************************************
002600*    ALTERNATE VIEW - TIMESTAMP PICKED APART FOR THE NEW-TRADING-*
002700*    DAY ROLLOVER TEST IN STKUPD 2000-UPDATE-PRICE               *
002800******************************************************************
002900 01  STKM-LAST-UPD-BROKEN REDEFINES STKM-LAST-UPD-TS.
003000     05  STKM-UPD-CCYY             PIC 9(04).
003100     05  STKM-UPD-MM               PIC 9(02).
003200     05  STKM-UPD-DD               PIC 9(02).
003300     05  STKM-UPD-HHMMSS           PIC 9(06).
